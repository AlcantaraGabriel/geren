000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. fin-movement-batch.
000400 AUTHOR. J-HOLLOWAY.
000500 INSTALLATION. MIDSTATE DATA SERVICES.
000600 DATE-WRITTEN. 01/14/1987.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - OPERATIONS RUN DECK ONLY.
000900*
001000*-----------------------------------------------------------------------
001100*  CHANGE LOG
001200*-----------------------------------------------------------------------
001300*  870114  JHH  REQ-0118  ORIGINAL PERIOD-CLOSE DRIVER. CALLS THE
001400*                         FOUR STEPS THEN EXISTING (CLASS EDIT,
001500*                         APPORTIONMENT EDIT, PAYMENT POST, REPORT).
001600*  881002  JHH  REQ-0204  ADDED BANNER DISPLAY BEFORE EACH STEP SO
001700*                         THE OPERATOR CAN TELL WHICH STEP ABENDED.
001800*  900519  RPT  REQ-0331  INSERTED THE MOVEMENT-DELETION STEP BETWEEN
001900*                         PAYMENT POSTING AND THE REPORT.
002000*  930811  RPT  REQ-0402  INSERTED THE FIXED-MOVEMENT LAUNCH STEP
002100*                         AHEAD OF THE APPORTIONMENT EDIT, PER
002200*                         ACCOUNTING'S REQUEST TO BUDGET RECURRING
002300*                         ITEMS BEFORE THE EDIT RUNS.
002400*  960227  DOK  REQ-0447  STANDARDIZED THE SIX STEP NAMES BELOW TO
002500*                         MATCH THE NEW COPYBOOK-NAMING CONVENTION.
002600*  981103  DOK  Y2K-0003  YEAR 2000 REVIEW: ALL DATE FIELDS IN THIS
002700*                         DRIVER AND THE SIX CALLED PROGRAMS ARE
002800*                         ALREADY 9(08) CCYYMMDD. NO WINDOWING LOGIC
002900*                         FOUND. NO CHANGE REQUIRED, SIGNED OFF.
003000*  990614  DOK  Y2K-0003  RE-TESTED FULL CYCLE WITH A 1999/2000
003100*                         ROLLOVER PERIOD IN TEST. CLEAN.
003200*  020305  TMB  REQ-0511  RUN-STEP-COUNT NOW DISPLAYED IN THE BANNER
003300*                         FOR EASIER OPERATOR TRACKING ON LONG RUNS.
003400*-----------------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*
004400     01  W00-TODAY-CCYYMMDD           PIC 9(08).
004500     01  W00-TODAY-BROKEN-DOWN REDEFINES W00-TODAY-CCYYMMDD.
004600         05  W00-TODAY-CCYY           PIC 9(04).
004700         05  W00-TODAY-MM             PIC 9(02).
004800         05  W00-TODAY-DD             PIC 9(02).
004900*
005000     01  W00-RUN-ID                   PIC X(08) VALUE "FMBATCH0".
005100     01  W00-RUN-ID-SPLIT REDEFINES W00-RUN-ID.
005200         05  W00-RUN-ID-PREFIX        PIC X(04).
005300         05  W00-RUN-ID-SUFFIX        PIC X(04).
005400*
005500     01  W00-RUN-STEP-COUNT           PIC 9(02) COMP.
005800*
005900     01  W00-BANNER-LINE.
006000         05  FILLER                   PIC X(10) VALUE SPACES.
006100         05  W00-BANNER-TEXT          PIC X(55) VALUE SPACES.
006200         05  FILLER                   PIC X(15) VALUE SPACES.
006210     01  W00-BANNER-LINE-HALVES REDEFINES W00-BANNER-LINE.
006220         05  W00-BANNER-LEFT-HALF     PIC X(40).
006230         05  W00-BANNER-RIGHT-HALF    PIC X(40).
006300*
006400*----------------------------------------------------------------------------
006500*
006600 PROCEDURE DIVISION.
006700*
006800 000-RUN-THE-MONTHLY-CYCLE.
006900*
007000     ACCEPT W00-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
007100     MOVE 0 TO W00-RUN-STEP-COUNT.
007200*
007300     DISPLAY "FIN-MOVEMENT-BATCH - MONTHLY CYCLE - " W00-TODAY-CCYYMMDD.
007400*
007500     PERFORM 100-RUN-CLASS-VALIDATOR.
007600     PERFORM 200-RUN-FIXED-LAUNCH.
007700     PERFORM 300-RUN-APPORTIONMENT-EDIT.
007800     PERFORM 400-RUN-PAYMENT-POSTING.
007900     PERFORM 500-RUN-MOVEMENT-DELETION.
008000     PERFORM 600-RUN-BUDGET-REPORT.
008100*
008200     DISPLAY "FIN-MOVEMENT-BATCH - CYCLE COMPLETE - "
008300             W00-RUN-STEP-COUNT " STEPS RUN.".
008400*
008500     STOP RUN.
008600*----------------------------------------------------------------------------
008700*
008800 100-RUN-CLASS-VALIDATOR.
008900*
009000     ADD 1 TO W00-RUN-STEP-COUNT.
009100     MOVE "STEP 1 - MOVEMENT-CLASS BUDGET VALIDATOR" TO W00-BANNER-TEXT.
009200     DISPLAY W00-BANNER-LINE.
009300     CALL "movclass-budget-validator".
009400*----------------------------------------------------------------------------
009500*
009600 200-RUN-FIXED-LAUNCH.
009700*
009800     ADD 1 TO W00-RUN-STEP-COUNT.
009900     MOVE "STEP 2 - FIXED-MOVEMENT LAUNCH ENGINE" TO W00-BANNER-TEXT.
010000     DISPLAY W00-BANNER-LINE.
010100     CALL "fixed-movement-launch-engine".
010200*----------------------------------------------------------------------------
010300*
010400 300-RUN-APPORTIONMENT-EDIT.
010500*
010600     ADD 1 TO W00-RUN-STEP-COUNT.
010700     MOVE "STEP 3 - APPORTIONMENT VALIDATOR" TO W00-BANNER-TEXT.
010800     DISPLAY W00-BANNER-LINE.
010900     CALL "apportionment-validator".
011000*----------------------------------------------------------------------------
011100*
011200 400-RUN-PAYMENT-POSTING.
011300*
011400     ADD 1 TO W00-RUN-STEP-COUNT.
011500     MOVE "STEP 4 - PAYMENT POSTING ENGINE" TO W00-BANNER-TEXT.
011600     DISPLAY W00-BANNER-LINE.
011700     CALL "payment-posting-engine".
011800*----------------------------------------------------------------------------
011900*
012000 500-RUN-MOVEMENT-DELETION.
012100*
012200     ADD 1 TO W00-RUN-STEP-COUNT.
012300     MOVE "STEP 5 - MOVEMENT DELETION / BALANCE RETURN ENGINE"
012400       TO W00-BANNER-TEXT.
012500     DISPLAY W00-BANNER-LINE.
012600     CALL "movement-deletion-engine".
012700*----------------------------------------------------------------------------
012800*
012900 600-RUN-BUDGET-REPORT.
013000*
013100     ADD 1 TO W00-RUN-STEP-COUNT.
013200     MOVE "STEP 6 - BUDGET-CONSUMPTION ACCUMULATOR / REPORT"
013300       TO W00-BANNER-TEXT.
013400     DISPLAY W00-BANNER-LINE.
013500     CALL "budget-consumption-report".
013600*----------------------------------------------------------------------------
