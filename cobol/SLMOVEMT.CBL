000100*
000200*    SLMOVEMT.CBL   -  FILE-CONTROL entry for the MOVEMENT file.
000300*    Sorted by MV-CODE; programs load it whole into W00-MOVEMENT-TABLE
000400*    and rewrite it sequentially at close, since the keyed lookups are
000500*    all done in core.
000600*
000700     SELECT MOVEMENT-FILE
000800            ASSIGN TO "MOVEMENT"
000900            ORGANIZATION IS LINE SEQUENTIAL.
