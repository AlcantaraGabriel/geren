000100*
000200*    WSERRWRT.CBL   -  WORKING-STORAGE to be used by PLERRWRT.CBL.
000300*
000400*-------------------------------------------------------------------
000500*    Variables received from the calling program:
000600*
000700*       W00-ERR-REFERENCE  ---  class name / movement code / cost
000800*                                center name the error refers to
000900*       W00-ERR-MESSAGE    ---  one-line error text
001000*-------------------------------------------------------------------
001100*
001200     77  W00-ERR-REFERENCE            PIC X(45).
001300     77  W00-ERR-MESSAGE              PIC X(66).
