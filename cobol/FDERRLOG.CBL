000100*
000200*    FDERRLOG.CBL   -  Record layout of the ERRLOG file.
000300*
000400     FD  ERROR-LOG-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  ERROR-LOG-RECORD.
000700         05  EL-REFERENCE             PIC X(45).
000800         05  FILLER                   PIC X(01).
000900         05  EL-MESSAGE               PIC X(66).
001000         05  FILLER                   PIC X(08).
