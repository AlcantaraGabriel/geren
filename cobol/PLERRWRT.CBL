000100*
000200*    PLERRWRT.CBL   -  Shared paragraph that appends one line to
000300*    ERRLOG.  PERFORMed (never CALLed) by MOVCLASS-BUDGET-VALIDATOR,
000400*    APPORTIONMENT-VALIDATOR, MOVEMENT-DELETION-ENGINE and
000450*    FIXED-MOVEMENT-LAUNCH-ENGINE.
000500*
000600 WRITE-ERROR-LINE.
000700*
000800     MOVE SPACES             TO ERROR-LOG-RECORD.
000900     MOVE W00-ERR-REFERENCE  TO EL-REFERENCE.
001000     MOVE W00-ERR-MESSAGE    TO EL-MESSAGE.
001100     WRITE ERROR-LOG-RECORD.
001200*----------------------------------------------------------------------------
