000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. fixed-movement-launch-engine.
000400 AUTHOR. R-PATEL.
000500 INSTALLATION. MIDSTATE DATA SERVICES.
000600 DATE-WRITTEN. 06/11/1988.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - OPERATIONS RUN DECK ONLY.
000900*
001000*-----------------------------------------------------------------------
001100*  CHANGE LOG
001200*-----------------------------------------------------------------------
001300*  880611  RPT  REQ-0201  ORIGINAL LAUNCH OF RECURRING FIXED MOVEMENTS
001400*                         AT PERIOD OPEN. DETERMINATE SERIES ONLY.
001500*  910305  JHH  REQ-0255  ADDED THE UNDETERMINED-SERIES CASE - NO QUOTE
001600*                         NUMBER, SERIES NEVER FINALIZES.
001700*  940922  RPT  REQ-0338  APPORTIONMENTS NOW COPIED FROM THE FIXED
001800*                         MOVEMENT'S OWN APPORT RECORDS INSTEAD OF A
001900*                         SINGLE-CLASS ASSUMPTION.
002000*  981112  DOK  Y2K-0003  YEAR 2000 REVIEW: FP-END-DATE AND FM-START-DATE
002100*                         ARE 9(08) CCYYMMDD. NO CHANGE REQUIRED.
002200*  020919  TMB  REQ-0516  "NO QUOTES" CHECK ADDED - A DETERMINATE FIXED
002300*                         MOVEMENT WITH FM-QUOTES ZERO IS SKIPPED AND
002400*                         LOGGED RATHER THAN ABENDING THE QUOTE MATH.
002410*  051004  TMB  REQ-0548  230 NEVER INCREMENTED FM-LAUNCHED FOR AN
002420*                         UNDETERMINED SERIES, SO THE COUNT STAYED AT
002430*                         ZERO RUN AFTER RUN WHILE 240 KEPT APPENDING
002440*                         A LAUNCH RECORD EACH TIME. NOW INCREMENTED
002450*                         ON BOTH PATHS.
002500*-----------------------------------------------------------------------
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200    FILE-CONTROL.
003300*
003400       COPY "SLFINPER.CBL".
003500       COPY "SLFIXEDM.CBL".
003600       COPY "SLMOVEMT.CBL".
003700       COPY "SLAPPORT.CBL".
003800       COPY "SLLAUNCH.CBL".
003900       COPY "SLERRLOG.CBL".
004000*
004100 DATA DIVISION.
004200    FILE SECTION.
004300*
004400       COPY "FDFINPER.CBL".
004500       COPY "FDFIXEDM.CBL".
004600       COPY "FDMOVEMT.CBL".
004700       COPY "FDAPPORT.CBL".
004800       COPY "FDLAUNCH.CBL".
004900       COPY "FDERRLOG.CBL".
005000*
005100    WORKING-STORAGE SECTION.
005200*
005300      COPY "WSERRWRT.CBL".
005400*
005500      01  W00-TODAY-CCYYMMDD            PIC 9(08).
005600      01  W00-TODAY-BROKEN-DOWN REDEFINES W00-TODAY-CCYYMMDD.
005700          05  W00-TODAY-CCYY            PIC 9(04).
005800          05  W00-TODAY-MM              PIC 9(02).
005900          05  W00-TODAY-DD              PIC 9(02).
006000*
006100      01  W00-FP-TABLE.
006200          05  W00-FP-ENTRY OCCURS 60 TIMES INDEXED BY W00-FP-IDX.
006300              10  W00-FP-ID             PIC X(07).
006400              10  W00-FP-ID-SPLIT REDEFINES W00-FP-ID.
006500                  15  W00-FP-ID-MM      PIC X(02).
006600                  15  FILLER            PIC X(01).
006700                  15  W00-FP-ID-CCYY    PIC X(04).
006800              10  W00-FP-START          PIC 9(08).
006900              10  W00-FP-END            PIC 9(08).
007000              10  W00-FP-CLOSED         PIC X(01).
007100      77  W00-FP-COUNT                 PIC 9(04) COMP.
007200*
007300      77  W00-OPEN-PERIOD-ID           PIC X(07).
007400      77  W00-OPEN-PERIOD-END          PIC 9(08).
007500      77  W00-FOUND-OPEN-SW            PIC X(01).
007600          88  FOUND-OPEN-PERIOD             VALUE "Y".
007700*
007800      01  W00-FM-TABLE.
007900          05  W00-FM-ENTRY OCCURS 300 TIMES INDEXED BY W00-FM-IDX.
008000              10  W00-FM-CODE           PIC X(08).
008100              10  W00-FM-IDENT          PIC X(45).
008200              10  W00-FM-DESC           PIC X(45).
008300              10  W00-FM-VALUE          PIC S9(11)V99.
008400              10  W00-FM-UNDET          PIC X(01).
008500              10  W00-FM-QUOTES         PIC 9(04).
008600              10  W00-FM-LAUNCHED       PIC 9(04).
008700              10  W00-FM-AUTO           PIC X(01).
008800              10  W00-FM-STATUS         PIC X(09).
008900              10  W00-FM-START          PIC 9(08).
009000      77  W00-FM-COUNT                 PIC 9(05) COMP.
009100*
009200      01  W00-MV-TABLE.
009300          05  W00-MV-ENTRY OCCURS 3000 TIMES INDEXED BY W00-MV-IDX.
009400              10  W00-MV-CODE           PIC X(08).
009500              10  W00-MV-DESC           PIC X(45).
009600              10  W00-MV-VALUE          PIC S9(11)V99.
009700              10  W00-MV-DUE            PIC 9(08).
009800              10  W00-MV-PERIOD         PIC X(07).
009900              10  W00-MV-STATE          PIC X(10).
010000              10  W00-MV-TYPE           PIC X(12).
010100              10  W00-MV-DIRECTION      PIC X(03).
010200              10  W00-MV-INV-PAID       PIC X(01).
010300      01  W00-MV-TABLE-RAW REDEFINES W00-MV-TABLE.
010400          05  W00-MV-RAW-ENTRY OCCURS 3000 TIMES PIC X(100).
010500      77  W00-MV-COUNT                 PIC 9(05) COMP.
010600*
010700      01  W00-AP-TABLE.
010800          05  W00-AP-ENTRY OCCURS 6000 TIMES INDEXED BY W00-AP-IDX.
010900              10  W00-AP-CODE           PIC X(08).
011000              10  W00-AP-MV-CODE        PIC X(08).
011100              10  W00-AP-CC-NAME        PIC X(45).
011200              10  W00-AP-MC-NAME        PIC X(45).
011300              10  W00-AP-MC-TYPE        PIC X(03).
011400              10  W00-AP-VALUE          PIC S9(11)V99.
011500      77  W00-AP-COUNT                 PIC 9(05) COMP.
011600*
011700      01  W00-GEN-CODE-AREA.
011800          05  FILLER                   PIC X(02) VALUE "MV".
011900          05  W00-GEN-CODE-NUM         PIC 9(06).
012000      01  W00-GEN-CODE-FLAT REDEFINES W00-GEN-CODE-AREA.
012100          05  W00-GEN-CODE-8           PIC X(08).
012150      01  W00-GEN-LA-CODE-AREA.
012160          05  FILLER                   PIC X(02) VALUE "LA".
012170          05  W00-GEN-LA-CODE-NUM      PIC 9(06).
012180      01  W00-GEN-LA-CODE-FLAT REDEFINES W00-GEN-LA-CODE-AREA.
012190          05  W00-GEN-LA-CODE-8        PIC X(08).
012200      77  W00-NEW-MV-CODE              PIC X(08).
012300      77  W00-NEW-AP-CODE              PIC X(08).
012400      77  W00-NEW-LA-CODE              PIC X(08).
012450      77  W00-LA-SEQ-COUNT             PIC 9(06) COMP.
012500*
012600      77  W00-QUOTE-NUMBER             PIC 9(04).
012700      77  W00-QUOTE-EDIT               PIC ZZZ9.
012800      77  W00-TOTAL-EDIT               PIC ZZZ9.
012900      77  W00-Q-START                  PIC 9(02) COMP.
013000      77  W00-Q-LEN                    PIC 9(02) COMP.
013100      77  W00-N-START                  PIC 9(02) COMP.
013200      77  W00-N-LEN                    PIC 9(02) COMP.
013300      77  W00-SUBSCRIPT                PIC 9(05) COMP.
013400      77  W00-AP-SUBSCRIPT              PIC 9(05) COMP.
013500      77  W00-LAUNCHED-COUNT           PIC 9(05) COMP.
013600      77  W00-SKIPPED-COUNT            PIC 9(05) COMP.
013650      77  W00-AP-SCAN-LIMIT            PIC 9(05) COMP.
013660      77  W00-SAVE-CC-NAME             PIC X(45).
013670      77  W00-SAVE-MC-NAME             PIC X(45).
013680      77  W00-SAVE-MC-TYPE             PIC X(03).
013690      77  W00-SAVE-VALUE               PIC S9(11)V99.
013700*
013800      01  W00-SWITCHES                 PIC X(01).
013900          88  END-OF-FIXEDMV                VALUE "Y".
014000*
014100*----------------------------------------------------------------------------
014200*
014300 PROCEDURE DIVISION.
014400*
014500 000-LAUNCH-THE-PERIOD.
014600*
014700     ACCEPT W00-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
014800     MOVE 0 TO W00-LAUNCHED-COUNT.
014850     MOVE 0 TO W00-LA-SEQ-COUNT.
014900     MOVE 0 TO W00-SKIPPED-COUNT.
015000*
015100     OPEN INPUT  FINANCIAL-PERIOD-FILE.
015200     PERFORM 100-LOAD-PERIOD-TABLE THRU 100-EXIT.
015300     CLOSE FINANCIAL-PERIOD-FILE.
015400*
015500     PERFORM 110-FIND-OPEN-PERIOD THRU 110-EXIT.
015600     IF NOT FOUND-OPEN-PERIOD
015700        DISPLAY "FIXED-MOVEMENT-LAUNCH-ENGINE - NO OPEN PERIOD FOUND"
015800        GO TO 000-NO-OPEN-PERIOD.
015900*
016000     OPEN INPUT  FIXED-MOVEMENT-FILE.
016100     PERFORM 120-LOAD-FIXEDMV-TABLE THRU 120-EXIT.
016200     CLOSE FIXED-MOVEMENT-FILE.
016300*
016400     OPEN INPUT  MOVEMENT-FILE.
016500     PERFORM 130-LOAD-MOVEMENT-TABLE THRU 130-EXIT.
016600     CLOSE MOVEMENT-FILE.
016700*
016800     OPEN INPUT  APPORTIONMENT-FILE.
016900     PERFORM 140-LOAD-APPORT-TABLE THRU 140-EXIT.
017000     CLOSE APPORTIONMENT-FILE.
017100*
017200     OPEN OUTPUT ERROR-LOG-FILE.
017300     OPEN EXTEND LAUNCH-FILE.
017400*
017500     MOVE 0 TO W00-SUBSCRIPT.
017600     PERFORM 200-LAUNCH-NEXT-FIXED-MOVEMENT THRU 200-EXIT
017700             UNTIL W00-SUBSCRIPT EQUAL W00-FM-COUNT.
017800*
017900     CLOSE ERROR-LOG-FILE.
018000     CLOSE LAUNCH-FILE.
018100*
018200     OPEN OUTPUT FIXED-MOVEMENT-FILE.
018300     PERFORM 300-REWRITE-FIXEDMV THRU 300-EXIT.
018400     CLOSE FIXED-MOVEMENT-FILE.
018500*
018600     OPEN OUTPUT MOVEMENT-FILE.
018700     PERFORM 310-REWRITE-MOVEMENT THRU 310-EXIT.
018800     CLOSE MOVEMENT-FILE.
018900*
019000     OPEN OUTPUT APPORTIONMENT-FILE.
019100     PERFORM 320-REWRITE-APPORT THRU 320-EXIT.
019200     CLOSE APPORTIONMENT-FILE.
019300*
019400     DISPLAY "FIXED-MOVEMENT-LAUNCH-ENGINE - LAUNCHED " W00-LAUNCHED-COUNT
019500             " SKIPPED " W00-SKIPPED-COUNT.
019600*
019700 000-NO-OPEN-PERIOD.
019800     EXIT PROGRAM.
019900     STOP RUN.
020000*----------------------------------------------------------------------------
020100*
020200 100-LOAD-PERIOD-TABLE.
020300*
020400     MOVE 0 TO W00-FP-COUNT.
020500*
020600 100-READ-LOOP.
020700     READ FINANCIAL-PERIOD-FILE
020800        AT END
020900           GO TO 100-EXIT.
021000     ADD 1 TO W00-FP-COUNT.
021100     SET W00-FP-IDX TO W00-FP-COUNT.
021200     MOVE FP-IDENTIFICATION TO W00-FP-ID(W00-FP-IDX).
021300     MOVE FP-START-DATE     TO W00-FP-START(W00-FP-IDX).
021400     MOVE FP-END-DATE       TO W00-FP-END(W00-FP-IDX).
021500     MOVE FP-CLOSED         TO W00-FP-CLOSED(W00-FP-IDX).
021600     GO TO 100-READ-LOOP.
021700*
021800 100-EXIT.
021900     EXIT.
022000*----------------------------------------------------------------------------
022100*
022200 110-FIND-OPEN-PERIOD.
022300*
022400     MOVE "N" TO W00-FOUND-OPEN-SW.
022500     MOVE 0   TO W00-SUBSCRIPT.
022600*
022700 110-SCAN-LOOP.
022800     IF W00-SUBSCRIPT EQUAL W00-FP-COUNT
022900        GO TO 110-EXIT.
023000     ADD 1 TO W00-SUBSCRIPT.
023100     SET W00-FP-IDX TO W00-SUBSCRIPT.
023200     IF W00-FP-CLOSED(W00-FP-IDX) EQUAL "N"
023300        MOVE "Y"                 TO W00-FOUND-OPEN-SW
023400        MOVE W00-FP-ID(W00-FP-IDX)  TO W00-OPEN-PERIOD-ID
023500        MOVE W00-FP-END(W00-FP-IDX) TO W00-OPEN-PERIOD-END
023600        GO TO 110-EXIT.
023700     GO TO 110-SCAN-LOOP.
023800*
023900 110-EXIT.
024000     EXIT.
024100*----------------------------------------------------------------------------
024200*
024300 120-LOAD-FIXEDMV-TABLE.
024400*
024500     MOVE 0 TO W00-FM-COUNT.
024600*
024700 120-READ-LOOP.
024800     READ FIXED-MOVEMENT-FILE
024900        AT END
025000           GO TO 120-EXIT.
025100     ADD 1 TO W00-FM-COUNT.
025200     SET W00-FM-IDX TO W00-FM-COUNT.
025300     MOVE FM-CODE           TO W00-FM-CODE(W00-FM-IDX).
025400     MOVE FM-IDENTIFICATION TO W00-FM-IDENT(W00-FM-IDX).
025500     MOVE FM-DESCRIPTION    TO W00-FM-DESC(W00-FM-IDX).
025600     MOVE FM-VALUE          TO W00-FM-VALUE(W00-FM-IDX).
025700     MOVE FM-UNDETERMINED   TO W00-FM-UNDET(W00-FM-IDX).
025800     MOVE FM-QUOTES         TO W00-FM-QUOTES(W00-FM-IDX).
025900     MOVE FM-LAUNCHED       TO W00-FM-LAUNCHED(W00-FM-IDX).
026000     MOVE FM-AUTO-LAUNCH    TO W00-FM-AUTO(W00-FM-IDX).
026100     MOVE FM-STATUS         TO W00-FM-STATUS(W00-FM-IDX).
026200     MOVE FM-START-DATE     TO W00-FM-START(W00-FM-IDX).
026300     GO TO 120-READ-LOOP.
026400*
026500 120-EXIT.
026600     EXIT.
026700*----------------------------------------------------------------------------
026800*
026900 130-LOAD-MOVEMENT-TABLE.
027000*
027100     MOVE 0 TO W00-MV-COUNT.
027200*
027300 130-READ-LOOP.
027400     READ MOVEMENT-FILE
027500        AT END
027600           GO TO 130-EXIT.
027700     ADD 1 TO W00-MV-COUNT.
027800     SET W00-MV-IDX TO W00-MV-COUNT.
027900     MOVE MV-CODE        TO W00-MV-CODE(W00-MV-IDX).
028000     MOVE MV-DESCRIPTION TO W00-MV-DESC(W00-MV-IDX).
028100     MOVE MV-VALUE       TO W00-MV-VALUE(W00-MV-IDX).
028200     MOVE MV-DUE-DATE    TO W00-MV-DUE(W00-MV-IDX).
028300     MOVE MV-PERIOD-ID   TO W00-MV-PERIOD(W00-MV-IDX).
028400     MOVE MV-STATE       TO W00-MV-STATE(W00-MV-IDX).
028500     MOVE MV-TYPE        TO W00-MV-TYPE(W00-MV-IDX).
028600     MOVE MV-DIRECTION   TO W00-MV-DIRECTION(W00-MV-IDX).
028700     MOVE MV-INVOICE-PAID TO W00-MV-INV-PAID(W00-MV-IDX).
028800     GO TO 130-READ-LOOP.
028900*
029000 130-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------------------
029300*
029400 140-LOAD-APPORT-TABLE.
029500*
029600     MOVE 0 TO W00-AP-COUNT.
029700*
029800 140-READ-LOOP.
029900     READ APPORTIONMENT-FILE
030000        AT END
030100           GO TO 140-EXIT.
030200     ADD 1 TO W00-AP-COUNT.
030300     SET W00-AP-IDX TO W00-AP-COUNT.
030400     MOVE AP-CODE     TO W00-AP-CODE(W00-AP-IDX).
030500     MOVE AP-MV-CODE  TO W00-AP-MV-CODE(W00-AP-IDX).
030600     MOVE AP-CC-NAME  TO W00-AP-CC-NAME(W00-AP-IDX).
030700     MOVE AP-MC-NAME  TO W00-AP-MC-NAME(W00-AP-IDX).
030800     MOVE AP-MC-TYPE  TO W00-AP-MC-TYPE(W00-AP-IDX).
030900     MOVE AP-VALUE    TO W00-AP-VALUE(W00-AP-IDX).
031000     GO TO 140-READ-LOOP.
031100*
031200 140-EXIT.
031300     EXIT.
031400*----------------------------------------------------------------------------
031500*
031600 200-LAUNCH-NEXT-FIXED-MOVEMENT.
031700*
031800     ADD 1 TO W00-SUBSCRIPT.
031900     SET W00-FM-IDX TO W00-SUBSCRIPT.
032000*
032100     IF W00-FM-AUTO(W00-FM-IDX) NOT EQUAL "Y"
032200        GO TO 200-EXIT.
032300     IF W00-FM-STATUS(W00-FM-IDX) NOT EQUAL "ACTIVE   "
032400        GO TO 200-EXIT.
032500*
032600     IF W00-FM-UNDET(W00-FM-IDX) EQUAL "N"
032700           AND W00-FM-QUOTES(W00-FM-IDX) EQUAL ZERO
032800        MOVE W00-FM-CODE(W00-FM-IDX) TO W00-ERR-REFERENCE
032900        MOVE "NO QUOTES" TO W00-ERR-MESSAGE
033000        PERFORM WRITE-ERROR-LINE
033100        ADD 1 TO W00-SKIPPED-COUNT
033200        GO TO 200-EXIT.
033300*
033400     PERFORM 210-BUILD-GENERATED-MOVEMENT THRU 210-EXIT.
033500     PERFORM 220-COPY-FIXED-APPORTIONMENTS THRU 220-EXIT.
033600     PERFORM 230-NUMBER-THE-QUOTE THRU 230-EXIT.
033700     PERFORM 240-WRITE-LAUNCH-RECORD THRU 240-EXIT.
033800*
033900     ADD 1 TO W00-LAUNCHED-COUNT.
034000*
034100 200-EXIT.
034200     EXIT.
034300*----------------------------------------------------------------------------
034400*
034500 210-BUILD-GENERATED-MOVEMENT.
034600*
034700     ADD 1 TO W00-MV-COUNT.
034800     SET W00-MV-IDX TO W00-MV-COUNT.
034900     MOVE W00-MV-COUNT TO W00-GEN-CODE-NUM.
035000     MOVE W00-GEN-CODE-8 TO W00-NEW-MV-CODE.
035100*
035200     MOVE W00-NEW-MV-CODE            TO W00-MV-CODE(W00-MV-IDX).
035300     MOVE W00-FM-DESC(W00-FM-IDX)    TO W00-MV-DESC(W00-MV-IDX).
035400     MOVE W00-FM-VALUE(W00-FM-IDX)   TO W00-MV-VALUE(W00-MV-IDX).
035500     MOVE W00-OPEN-PERIOD-END        TO W00-MV-DUE(W00-MV-IDX).
035600     MOVE W00-OPEN-PERIOD-ID         TO W00-MV-PERIOD(W00-MV-IDX).
035700     MOVE "CALCULATED"               TO W00-MV-STATE(W00-MV-IDX).
035800     MOVE "MOVEMENT"                 TO W00-MV-TYPE(W00-MV-IDX).
035900     MOVE SPACES                     TO W00-MV-DIRECTION(W00-MV-IDX).
036000     MOVE "N"                        TO W00-MV-INV-PAID(W00-MV-IDX).
036100*
036200 210-EXIT.
036300     EXIT.
036400*----------------------------------------------------------------------------
036500*
036600 220-COPY-FIXED-APPORTIONMENTS.
036700*
036800     MOVE 0 TO W00-AP-SUBSCRIPT.
036850     MOVE W00-AP-COUNT TO W00-AP-SCAN-LIMIT.
036900*
037000 220-SCAN-LOOP.
037100     IF W00-AP-SUBSCRIPT EQUAL W00-AP-SCAN-LIMIT
037200        GO TO 220-EXIT.
037300     ADD 1 TO W00-AP-SUBSCRIPT.
037400     SET W00-AP-IDX TO W00-AP-SUBSCRIPT.
037500     IF W00-AP-MV-CODE(W00-AP-IDX) NOT EQUAL W00-FM-CODE(W00-FM-IDX)
037600        GO TO 220-SCAN-LOOP.
037700*
037800     IF W00-MV-DIRECTION(W00-MV-IDX) EQUAL SPACES
037900        MOVE W00-AP-MC-TYPE(W00-AP-IDX) TO W00-MV-DIRECTION(W00-MV-IDX).
037950*
037960     MOVE W00-AP-CC-NAME(W00-AP-IDX)  TO W00-SAVE-CC-NAME.
037970     MOVE W00-AP-MC-NAME(W00-AP-IDX)  TO W00-SAVE-MC-NAME.
037980     MOVE W00-AP-MC-TYPE(W00-AP-IDX)  TO W00-SAVE-MC-TYPE.
037990     MOVE W00-AP-VALUE(W00-AP-IDX)    TO W00-SAVE-VALUE.
038000*
038100     ADD 1 TO W00-AP-COUNT.
038200     SET W00-AP-IDX TO W00-AP-COUNT.
038300     MOVE W00-AP-COUNT TO W00-GEN-CODE-NUM.
038400     MOVE W00-GEN-CODE-8 TO W00-NEW-AP-CODE.
038500*
038600     MOVE W00-NEW-AP-CODE                        TO W00-AP-CODE(W00-AP-IDX).
038700     MOVE W00-MV-CODE(W00-MV-IDX)                 TO W00-AP-MV-CODE(W00-AP-IDX).
038800     MOVE W00-SAVE-CC-NAME                        TO W00-AP-CC-NAME(W00-AP-IDX).
038900     MOVE W00-SAVE-MC-NAME                        TO W00-AP-MC-NAME(W00-AP-IDX).
039000     MOVE W00-SAVE-MC-TYPE                        TO W00-AP-MC-TYPE(W00-AP-IDX).
039100     MOVE W00-SAVE-VALUE                          TO W00-AP-VALUE(W00-AP-IDX).
039200     GO TO 220-SCAN-LOOP.
039300*
039400 220-EXIT.
039500     EXIT.
039600*----------------------------------------------------------------------------
039700*
039800 230-NUMBER-THE-QUOTE.
039900*
039950*    051004 TMB  AN UNDETERMINED SERIES USED TO SKIP THE LAUNCHED
039960*    051004 TMB  COUNT ALTOGETHER, SO IT STAYED AT ZERO FOREVER WHILE
039970*    051004 TMB  240 KEPT APPENDING A LAUNCH RECORD EVERY RUN.
040000     IF W00-FM-UNDET(W00-FM-IDX) EQUAL "Y"
040050        ADD 1 TO W00-FM-LAUNCHED(W00-FM-IDX)
040100        GO TO 230-EXIT.
040200*
040300     COMPUTE W00-QUOTE-NUMBER = W00-FM-LAUNCHED(W00-FM-IDX) + 1.
040400     MOVE W00-QUOTE-NUMBER         TO W00-QUOTE-EDIT.
040500     MOVE W00-FM-QUOTES(W00-FM-IDX) TO W00-TOTAL-EDIT.
040600*
040700     MOVE 1 TO W00-Q-START.
040800 230-FIND-Q-START.
040900     IF W00-QUOTE-EDIT(W00-Q-START:1) NOT EQUAL SPACE
041000           OR W00-Q-START EQUAL 4
041100        GO TO 230-Q-DONE.
041200     ADD 1 TO W00-Q-START.
041300     GO TO 230-FIND-Q-START.
041400 230-Q-DONE.
041500     COMPUTE W00-Q-LEN = 5 - W00-Q-START.
041600*
041700     MOVE 1 TO W00-N-START.
041800 230-FIND-N-START.
041900     IF W00-TOTAL-EDIT(W00-N-START:1) NOT EQUAL SPACE
042000           OR W00-N-START EQUAL 4
042100        GO TO 230-N-DONE.
042200     ADD 1 TO W00-N-START.
042300     GO TO 230-FIND-N-START.
042400 230-N-DONE.
042500     COMPUTE W00-N-LEN = 5 - W00-N-START.
042600*
042700     STRING W00-FM-IDENT(W00-FM-IDX) DELIMITED BY SPACE
042800            " "                      DELIMITED BY SIZE
042900            W00-QUOTE-EDIT(W00-Q-START:W00-Q-LEN) DELIMITED BY SIZE
043000            "/"                      DELIMITED BY SIZE
043100            W00-TOTAL-EDIT(W00-N-START:W00-N-LEN) DELIMITED BY SIZE
043200       INTO W00-MV-DESC(W00-MV-IDX).
043300*
043400     ADD 1 TO W00-FM-LAUNCHED(W00-FM-IDX).
043500     IF W00-QUOTE-NUMBER EQUAL W00-FM-QUOTES(W00-FM-IDX)
043600        MOVE "FINALIZED" TO W00-FM-STATUS(W00-FM-IDX).
043700*
043800 230-EXIT.
043900     EXIT.
044000*----------------------------------------------------------------------------
044100*
044200 240-WRITE-LAUNCH-RECORD.
044300*
044400     ADD 1 TO W00-LA-SEQ-COUNT.
044450     MOVE W00-LA-SEQ-COUNT TO W00-GEN-LA-CODE-NUM.
044500     MOVE W00-GEN-LA-CODE-8 TO W00-NEW-LA-CODE.
044600*
044700     MOVE SPACES                  TO LAUNCH-RECORD.
044800     MOVE W00-NEW-LA-CODE         TO LA-CODE.
044900     MOVE W00-FM-CODE(W00-FM-IDX) TO LA-FM-CODE.
045000     MOVE W00-MV-CODE(W00-MV-IDX) TO LA-MV-CODE.
045100     MOVE W00-OPEN-PERIOD-ID      TO LA-PERIOD-ID.
045200     IF W00-FM-UNDET(W00-FM-IDX) EQUAL "Y"
045300        MOVE 0 TO LA-QUOTE
045400     ELSE
045500        MOVE W00-QUOTE-NUMBER TO LA-QUOTE.
045600     WRITE LAUNCH-RECORD.
045700*
045800 240-EXIT.
045900     EXIT.
046000*----------------------------------------------------------------------------
046100*
046200 300-REWRITE-FIXEDMV.
046300*
046400     MOVE 0 TO W00-SUBSCRIPT.
046500*
046600 300-WRITE-LOOP.
046700     IF W00-SUBSCRIPT EQUAL W00-FM-COUNT
046800        GO TO 300-EXIT.
046900     ADD 1 TO W00-SUBSCRIPT.
047000     SET W00-FM-IDX TO W00-SUBSCRIPT.
047100     MOVE SPACES                    TO FIXED-MOVEMENT-RECORD.
047200     MOVE W00-FM-CODE(W00-FM-IDX)   TO FM-CODE.
047300     MOVE W00-FM-IDENT(W00-FM-IDX)  TO FM-IDENTIFICATION.
047400     MOVE W00-FM-DESC(W00-FM-IDX)   TO FM-DESCRIPTION.
047500     MOVE W00-FM-VALUE(W00-FM-IDX)  TO FM-VALUE.
047600     MOVE W00-FM-UNDET(W00-FM-IDX)  TO FM-UNDETERMINED.
047700     MOVE W00-FM-QUOTES(W00-FM-IDX) TO FM-QUOTES.
047800     MOVE W00-FM-LAUNCHED(W00-FM-IDX) TO FM-LAUNCHED.
047900     MOVE W00-FM-AUTO(W00-FM-IDX)   TO FM-AUTO-LAUNCH.
048000     MOVE W00-FM-STATUS(W00-FM-IDX) TO FM-STATUS.
048100     MOVE W00-FM-START(W00-FM-IDX)  TO FM-START-DATE.
048200     WRITE FIXED-MOVEMENT-RECORD.
048300     GO TO 300-WRITE-LOOP.
048400*
048500 300-EXIT.
048600     EXIT.
048700*----------------------------------------------------------------------------
048800*
048900 310-REWRITE-MOVEMENT.
049000*
049100     MOVE 0 TO W00-SUBSCRIPT.
049200*
049300 310-WRITE-LOOP.
049400     IF W00-SUBSCRIPT EQUAL W00-MV-COUNT
049500        GO TO 310-EXIT.
049600     ADD 1 TO W00-SUBSCRIPT.
049700     SET W00-MV-IDX TO W00-SUBSCRIPT.
049800     MOVE SPACES                      TO MOVEMENT-RECORD.
049900     MOVE W00-MV-CODE(W00-MV-IDX)     TO MV-CODE.
050000     MOVE W00-MV-DESC(W00-MV-IDX)     TO MV-DESCRIPTION.
050100     MOVE W00-MV-VALUE(W00-MV-IDX)    TO MV-VALUE.
050200     MOVE W00-MV-DUE(W00-MV-IDX)      TO MV-DUE-DATE.
050300     MOVE W00-MV-PERIOD(W00-MV-IDX)   TO MV-PERIOD-ID.
050400     MOVE W00-MV-STATE(W00-MV-IDX)    TO MV-STATE.
050500     MOVE W00-MV-TYPE(W00-MV-IDX)     TO MV-TYPE.
050600     MOVE W00-MV-DIRECTION(W00-MV-IDX) TO MV-DIRECTION.
050700     MOVE W00-MV-INV-PAID(W00-MV-IDX) TO MV-INVOICE-PAID.
050800     WRITE MOVEMENT-RECORD.
050900     GO TO 310-WRITE-LOOP.
051000*
051100 310-EXIT.
051200     EXIT.
051300*----------------------------------------------------------------------------
051400*
051500 320-REWRITE-APPORT.
051600*
051700     MOVE 0 TO W00-SUBSCRIPT.
051800*
051900 320-WRITE-LOOP.
052000     IF W00-SUBSCRIPT EQUAL W00-AP-COUNT
052100        GO TO 320-EXIT.
052200     ADD 1 TO W00-SUBSCRIPT.
052300     SET W00-AP-IDX TO W00-SUBSCRIPT.
052400     MOVE SPACES                     TO APPORTIONMENT-RECORD.
052500     MOVE W00-AP-CODE(W00-AP-IDX)    TO AP-CODE.
052600     MOVE W00-AP-MV-CODE(W00-AP-IDX) TO AP-MV-CODE.
052700     MOVE W00-AP-CC-NAME(W00-AP-IDX) TO AP-CC-NAME.
052800     MOVE W00-AP-MC-NAME(W00-AP-IDX) TO AP-MC-NAME.
052900     MOVE W00-AP-MC-TYPE(W00-AP-IDX) TO AP-MC-TYPE.
053000     MOVE W00-AP-VALUE(W00-AP-IDX)   TO AP-VALUE.
053100     WRITE APPORTIONMENT-RECORD.
053200     GO TO 320-WRITE-LOOP.
053300*
053400 320-EXIT.
053500     EXIT.
053600*----------------------------------------------------------------------------
053700*
053800     COPY "PLERRWRT.CBL".
053900*----------------------------------------------------------------------------
