000100*
000200*    SLWALLET.CBL   -  FILE-CONTROL entry for the WALLET master.
000300*    Loaded whole into W00-WALLET-TABLE, keyed by WA-NAME in core;
000400*    rewritten sequentially at close.
000500*
000600     SELECT WALLET-FILE
000700            ASSIGN TO "WALLET"
000800            ORGANIZATION IS LINE SEQUENTIAL.
