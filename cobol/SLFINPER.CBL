000100*
000200*    SLFINPER.CBL   -  FILE-CONTROL entry for the FINANCIAL-PERIOD
000300*    master.  Loaded whole into W00-PERIOD-TABLE, keyed by
000400*    FP-IDENTIFICATION in core.
000500*
000600     SELECT FINANCIAL-PERIOD-FILE
000700            ASSIGN TO "FINPER"
000800            ORGANIZATION IS LINE SEQUENTIAL.
