000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. payment-posting-engine.
000400 AUTHOR. R-PATEL.
000500 INSTALLATION. MIDSTATE DATA SERVICES.
000600 DATE-WRITTEN. 04/09/1987.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - OPERATIONS RUN DECK ONLY.
000900*
001000*-----------------------------------------------------------------------
001100*  CHANGE LOG
001200*-----------------------------------------------------------------------
001300*  870409  RPT  REQ-0130  ORIGINAL PAYMENT POST - IN-CASH ONLY, SINGLE
001400*                         WALLET DEBIT/CREDIT.
001500*  881220  JHH  REQ-0209  ADDED DEBIT-CARD METHOD - POSTS TO THE CARD'S
001600*                         LINKED WALLET INSTEAD OF THE PAYMENT'S OWN.
001700*  920517  RPT  REQ-0291  ADDED CREDIT-CARD METHOD - DUE DATE IS MOVED
001800*                         TO THE INVOICE DUE DATE, NO WALLET CHANGE.
001900*  970830  DOK  REQ-0456  BALANCES MAY NOW GO NEGATIVE - FORMERLY
002000*                         REJECTED. THE AUDIT RECORD CARRIES A FLAG
002100*                         INSTEAD.
002200*  981120  DOK  Y2K-0003  YEAR 2000 REVIEW: PY-PAID-DATE, PY-INVOICE-
002300*                         DUE-DATE AND MV-DUE-DATE ARE ALL 9(08)
002400*                         CCYYMMDD. NO CHANGE REQUIRED.
002500*  030214  TMB  REQ-0520  WALLET-BALANCE AUDIT FILE CHANGED FROM A
002600*                         FRESH OUTPUT FILE TO AN EXTEND OPEN SO THE
002700*                         LEDGER ACCUMULATES ACROSS RUNS.
002710*  050920  TMB  REQ-0546  210 MATCHED A PAYMENT TO ITS MOVEMENT BY
002720*                         MV-CODE ALONE, WITH NO CHECK THAT THE
002730*                         MOVEMENT WAS STILL OPEN - A SECOND PAYMENT
002740*                         FILE RUN AGAINST AN ALREADY-PAID MOVEMENT
002750*                         DOUBLE-POSTED THE WALLET AND THE AUDIT
002760*                         TRAIL. 200 NOW REJECTS TO ERRLOG THE SAME
002770*                         WAY THE OTHER ENGINES DO.
002780*  051004  TMB  REQ-0547  220 FELL THROUGH TO 200'S PAID-STAMP WHEN
002782*                         THE PAYMENT NAMED A WALLET NOT ON THE
002784*                         WALLET MASTER, SO THE MOVEMENT WAS MARKED
002786*                         PAID WITH NO BALANCE CHANGE AND NO
002788*                         WALLETBL AUDIT LINE. 220 NOW LOGS TO
002790*                         ERRLOG AND SIGNALS 200 TO LEAVE THE
002792*                         MOVEMENT UNPAID.
002800*-----------------------------------------------------------------------
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500    FILE-CONTROL.
003600*
003700       COPY "SLPAYMNT.CBL".
003800       COPY "SLMOVEMT.CBL".
003900       COPY "SLWALLET.CBL".
004000       COPY "SLWALBAL.CBL".
004050       COPY "SLERRLOG.CBL".
004100*
004200 DATA DIVISION.
004300    FILE SECTION.
004400*
004500       COPY "FDPAYMNT.CBL".
004600       COPY "FDMOVEMT.CBL".
004700       COPY "FDWALLET.CBL".
004800       COPY "FDWALBAL.CBL".
004850       COPY "FDERRLOG.CBL".
004900*
005000    WORKING-STORAGE SECTION.
005100*
005150      COPY "WSERRWRT.CBL".
005180*
005200      01  W00-TODAY-CCYYMMDD            PIC 9(08).
005300      01  W00-TODAY-BROKEN-DOWN REDEFINES W00-TODAY-CCYYMMDD.
005400          05  W00-TODAY-CCYY            PIC 9(04).
005500          05  W00-TODAY-MM              PIC 9(02).
005600          05  W00-TODAY-DD              PIC 9(02).
005700*
005800      01  W00-MV-TABLE.
005900          05  W00-MV-ENTRY OCCURS 3000 TIMES INDEXED BY W00-MV-IDX.
006000              10  W00-MV-CODE           PIC X(08).
006100              10  W00-MV-DESC           PIC X(45).
006200              10  W00-MV-VALUE          PIC S9(11)V99.
006300              10  W00-MV-DUE            PIC 9(08).
006400              10  W00-MV-PERIOD         PIC X(07).
006500              10  W00-MV-STATE          PIC X(10).
006600              10  W00-MV-TYPE           PIC X(12).
006700              10  W00-MV-DIRECTION      PIC X(03).
006800              10  W00-MV-INV-PAID       PIC X(01).
006900      01  W00-MV-TABLE-RAW REDEFINES W00-MV-TABLE.
007000          05  W00-MV-RAW-ENTRY OCCURS 3000 TIMES PIC X(100).
007100      77  W00-MV-COUNT                 PIC 9(05) COMP.
007200*
007300      01  W00-WA-TABLE.
007400          05  W00-WA-ENTRY OCCURS 500 TIMES INDEXED BY W00-WA-IDX.
007500              10  W00-WA-NAME           PIC X(45).
007600              10  W00-WA-BANK           PIC X(45).
007700              10  W00-WA-BALANCE        PIC S9(11)V99.
007800              10  W00-WA-BLOCKED        PIC X(01).
007900      01  W00-WA-TABLE-RAW REDEFINES W00-WA-TABLE.
008000          05  W00-WA-RAW-ENTRY OCCURS 500 TIMES PIC X(92).
008050      77  W00-WA-COUNT                 PIC 9(05) COMP.
008080*
008100      77  W00-OLD-BALANCE               PIC S9(11)V99.
008200      77  W00-NEW-BALANCE               PIC S9(11)V99.
008300      77  W00-MOVEMENTED-VALUE          PIC S9(11)V99.
008400      77  W00-AUDIT-TYPE                PIC X(14).
008500      77  W00-TARGET-WALLET             PIC X(45).
008600      77  W00-SUBSCRIPT                 PIC 9(05) COMP.
008700      77  W00-POSTED-COUNT              PIC 9(05) COMP.
008750      77  W00-REJECTED-COUNT            PIC 9(05) COMP.
008800      77  W00-TOTAL-VALUE-POSTED        PIC S9(11)V99.
008900      77  W00-FOUND-MV-SW               PIC X(01).
009000          88  FOUND-MOVEMENT-RECORD         VALUE "Y".
009100      77  W00-FOUND-WA-SW                PIC X(01).
009200          88  FOUND-WALLET-RECORD           VALUE "Y".
009300      77  W00-NEGATIVE-SW                PIC X(01).
009350      77  W00-WALLET-REJECTED-SW         PIC X(01).
009360          88  WALLET-PAYMENT-REJECTED       VALUE "Y".
009400*
009500      01  W00-SWITCHES                  PIC X(01).
009600          88  END-OF-PAYMENT                 VALUE "Y".
009700*
009800*----------------------------------------------------------------------------
009900*
010000 PROCEDURE DIVISION.
010100*
010200 000-POST-ALL-PAYMENTS.
010300*
010400     ACCEPT W00-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
010500     MOVE 0 TO W00-POSTED-COUNT.
010550     MOVE 0 TO W00-REJECTED-COUNT.
010600     MOVE 0 TO W00-TOTAL-VALUE-POSTED.
010700*
010800     OPEN INPUT  MOVEMENT-FILE.
010900     PERFORM 100-LOAD-MOVEMENT-TABLE THRU 100-EXIT.
011000     CLOSE MOVEMENT-FILE.
011100*
011200     OPEN INPUT  WALLET-FILE.
011300     PERFORM 110-LOAD-WALLET-TABLE THRU 110-EXIT.
011400     CLOSE WALLET-FILE.
011500*
011600     OPEN INPUT  PAYMENT-FILE.
011650     OPEN OUTPUT ERROR-LOG-FILE.
011700     OPEN EXTEND WALLET-BALANCE-FILE.
011800*
011900     MOVE "N" TO W00-SWITCHES.
012000     PERFORM 200-POST-NEXT-PAYMENT THRU 200-EXIT
012100             UNTIL END-OF-PAYMENT.
012200*
012300     CLOSE PAYMENT-FILE.
012350     CLOSE ERROR-LOG-FILE.
012400     CLOSE WALLET-BALANCE-FILE.
012500*
012600     OPEN OUTPUT MOVEMENT-FILE.
012700     PERFORM 300-REWRITE-MOVEMENT THRU 300-EXIT.
012800     CLOSE MOVEMENT-FILE.
012900*
013000     OPEN OUTPUT WALLET-FILE.
013100     PERFORM 310-REWRITE-WALLET THRU 310-EXIT.
013200     CLOSE WALLET-FILE.
013300*
013400     DISPLAY "PAYMENT-POSTING-ENGINE - POSTED " W00-POSTED-COUNT
013450             " REJECTED " W00-REJECTED-COUNT
013500             " PAYMENTS, TOTAL VALUE " W00-TOTAL-VALUE-POSTED.
013600*
013700     EXIT PROGRAM.
013800     STOP RUN.
013900*----------------------------------------------------------------------------
014000*
014100 100-LOAD-MOVEMENT-TABLE.
014200*
014300     MOVE 0 TO W00-MV-COUNT.
014400*
014500 100-READ-LOOP.
014600     READ MOVEMENT-FILE
014700        AT END
014800           GO TO 100-EXIT.
014900     ADD 1 TO W00-MV-COUNT.
015000     SET W00-MV-IDX TO W00-MV-COUNT.
015100     MOVE MV-CODE         TO W00-MV-CODE(W00-MV-IDX).
015200     MOVE MV-DESCRIPTION  TO W00-MV-DESC(W00-MV-IDX).
015300     MOVE MV-VALUE        TO W00-MV-VALUE(W00-MV-IDX).
015400     MOVE MV-DUE-DATE     TO W00-MV-DUE(W00-MV-IDX).
015500     MOVE MV-PERIOD-ID    TO W00-MV-PERIOD(W00-MV-IDX).
015600     MOVE MV-STATE        TO W00-MV-STATE(W00-MV-IDX).
015700     MOVE MV-TYPE         TO W00-MV-TYPE(W00-MV-IDX).
015800     MOVE MV-DIRECTION    TO W00-MV-DIRECTION(W00-MV-IDX).
015900     MOVE MV-INVOICE-PAID TO W00-MV-INV-PAID(W00-MV-IDX).
016000     GO TO 100-READ-LOOP.
016100*
016200 100-EXIT.
016300     EXIT.
016400*----------------------------------------------------------------------------
016500*
016600 110-LOAD-WALLET-TABLE.
016700*
016800     MOVE 0 TO W00-WA-COUNT.
016900*
017000 110-READ-LOOP.
017100     READ WALLET-FILE
017200        AT END
017300           GO TO 110-EXIT.
017400     ADD 1 TO W00-WA-COUNT.
017500     SET W00-WA-IDX TO W00-WA-COUNT.
017600     MOVE WA-NAME    TO W00-WA-NAME(W00-WA-IDX).
017700     MOVE WA-BANK    TO W00-WA-BANK(W00-WA-IDX).
017800     MOVE WA-BALANCE TO W00-WA-BALANCE(W00-WA-IDX).
017900     MOVE WA-BLOCKED TO W00-WA-BLOCKED(W00-WA-IDX).
018000     GO TO 110-READ-LOOP.
018100*
018200 110-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------------------
018500*
018600 200-POST-NEXT-PAYMENT.
018700*
018800     READ PAYMENT-FILE
018900        AT END
019000           MOVE "Y" TO W00-SWITCHES
019100           GO TO 200-EXIT.
019200*
019300     PERFORM 210-FIND-MOVEMENT-FOR-PAYMENT THRU 210-EXIT.
019400     IF NOT FOUND-MOVEMENT-RECORD
019500        GO TO 200-EXIT.
019510*
019520*    050920 TMB  A MOVEMENT NO LONGER OPEN (ALREADY PAID OR
019530*    050920 TMB  CANCELED) MUST NOT BE POSTED AGAIN - WITHOUT THIS
019540*    050920 TMB  CHECK A REPEATED PAYMENT RUN DOUBLE-HITS THE
019550*    050920 TMB  WALLET AND THE AUDIT TRAIL.
019560     IF W00-MV-STATE(W00-MV-IDX) NOT EQUAL "OPEN      "
019570        MOVE PY-MV-CODE TO W00-ERR-REFERENCE
019580        MOVE "MOVEMENT NOT OPEN" TO W00-ERR-MESSAGE
019590        PERFORM WRITE-ERROR-LINE
019595        ADD 1 TO W00-REJECTED-COUNT
019598        GO TO 200-EXIT.
019600*
019700     IF W00-MV-DUE(W00-MV-IDX) EQUAL ZERO
019800        MOVE W00-TODAY-CCYYMMDD TO W00-MV-DUE(W00-MV-IDX).
019900*
020000     MOVE "N" TO W00-WALLET-REJECTED-SW.
020010     IF PY-METHOD EQUAL "CREDIT-CARD"
020100        MOVE PY-INVOICE-DUE-DATE TO W00-MV-DUE(W00-MV-IDX)
020200     ELSE
020300        PERFORM 220-APPLY-WALLET-METHOD-RULES THRU 220-EXIT.
020310*
020320*    051004 TMB  220 USED TO FALL THROUGH TO THIS PAID-STAMP ON A
020330*    051004 TMB  WALLET NOT ON FILE, SO THE MOVEMENT WAS RECORDED AS
020340*    051004 TMB  PAID WITH NO BALANCE CHANGE AND NO AUDIT LINE. IT
020350*    051004 TMB  NOW SIGNALS THE REJECTION BACK HERE.
020360     IF WALLET-PAYMENT-REJECTED
020370        GO TO 200-EXIT.
020400*
020500     MOVE "PAID" TO W00-MV-STATE(W00-MV-IDX).
020600     ADD 1 TO W00-POSTED-COUNT.
020700     ADD W00-MV-VALUE(W00-MV-IDX) TO W00-TOTAL-VALUE-POSTED.
020800*
020900 200-EXIT.
021000     EXIT.
021100*----------------------------------------------------------------------------
021200*
021300 210-FIND-MOVEMENT-FOR-PAYMENT.
021400*
021500     MOVE "N" TO W00-FOUND-MV-SW.
021600     MOVE 0   TO W00-SUBSCRIPT.
021700*
021800 210-SCAN-LOOP.
021900     IF W00-SUBSCRIPT EQUAL W00-MV-COUNT
022000        GO TO 210-EXIT.
022100     ADD 1 TO W00-SUBSCRIPT.
022200     SET W00-MV-IDX TO W00-SUBSCRIPT.
022300     IF W00-MV-CODE(W00-MV-IDX) EQUAL PY-MV-CODE
022400        MOVE "Y" TO W00-FOUND-MV-SW
022500        GO TO 210-EXIT.
022600     GO TO 210-SCAN-LOOP.
022700*
022800 210-EXIT.
022900     EXIT.
023000*----------------------------------------------------------------------------
023100*
023200 220-APPLY-WALLET-METHOD-RULES.
023300*
023400     MOVE PY-WALLET-NAME TO W00-TARGET-WALLET.
023500*
023600     PERFORM 230-FIND-WALLET-FOR-PAYMENT THRU 230-EXIT.
023700     IF NOT FOUND-WALLET-RECORD
023710        MOVE PY-MV-CODE TO W00-ERR-REFERENCE
023720        MOVE "WALLET NOT FOUND" TO W00-ERR-MESSAGE
023730        PERFORM WRITE-ERROR-LINE
023740        ADD 1 TO W00-REJECTED-COUNT
023750        MOVE "Y" TO W00-WALLET-REJECTED-SW
023800        GO TO 220-EXIT.
023900*
024000     MOVE W00-WA-BALANCE(W00-WA-IDX) TO W00-OLD-BALANCE.
024100     MOVE W00-MV-VALUE(W00-MV-IDX)   TO W00-MOVEMENTED-VALUE.
024200*
024300     IF W00-MV-DIRECTION(W00-MV-IDX) EQUAL "OUT"
024400        COMPUTE W00-NEW-BALANCE =
024500                W00-OLD-BALANCE - W00-MV-VALUE(W00-MV-IDX)
024600        COMPUTE W00-MOVEMENTED-VALUE = 0 - W00-MV-VALUE(W00-MV-IDX)
024700        MOVE "PAYMENT"       TO W00-AUDIT-TYPE
024800     ELSE
024900        COMPUTE W00-NEW-BALANCE =
025000                W00-OLD-BALANCE + W00-MV-VALUE(W00-MV-IDX)
025100        MOVE "REVENUE"       TO W00-AUDIT-TYPE.
025200*
025300     MOVE W00-NEW-BALANCE TO W00-WA-BALANCE(W00-WA-IDX).
025400*
025500     MOVE "N" TO W00-NEGATIVE-SW.
025600     IF W00-NEW-BALANCE LESS THAN ZERO
025700        MOVE "Y" TO W00-NEGATIVE-SW.
025800*
025900     PERFORM 240-WRITE-WALLET-BALANCE-AUDIT THRU 240-EXIT.
026000*
026100 220-EXIT.
026200     EXIT.
026300*----------------------------------------------------------------------------
026400*
026500 230-FIND-WALLET-FOR-PAYMENT.
026600*
026700     MOVE "N" TO W00-FOUND-WA-SW.
026800     MOVE 0   TO W00-SUBSCRIPT.
026900*
027000 230-SCAN-LOOP.
027100     IF W00-SUBSCRIPT EQUAL W00-WA-COUNT
027200        GO TO 230-EXIT.
027300     ADD 1 TO W00-SUBSCRIPT.
027400     SET W00-WA-IDX TO W00-SUBSCRIPT.
027500     IF W00-WA-NAME(W00-WA-IDX) EQUAL W00-TARGET-WALLET
027600        MOVE "Y" TO W00-FOUND-WA-SW
027700        GO TO 230-EXIT.
027800     GO TO 230-SCAN-LOOP.
027900*
028000 230-EXIT.
028100     EXIT.
028200*----------------------------------------------------------------------------
028300*
028400 240-WRITE-WALLET-BALANCE-AUDIT.
028500*
028600     MOVE SPACES                       TO WALLET-BALANCE-RECORD.
028700     MOVE W00-WA-NAME(W00-WA-IDX)      TO WB-WALLET-NAME.
028800     MOVE W00-OLD-BALANCE              TO WB-OLD-BALANCE.
028900     MOVE W00-NEW-BALANCE              TO WB-ACTUAL-BALANCE.
029000     MOVE W00-MOVEMENTED-VALUE         TO WB-MOVEMENTED-VALUE.
029100     MOVE W00-MV-CODE(W00-MV-IDX)      TO WB-MV-CODE.
029200     MOVE W00-AUDIT-TYPE               TO WB-TYPE.
029300     MOVE W00-NEGATIVE-SW              TO WB-NEGATIVE-FLAG.
029400     WRITE WALLET-BALANCE-RECORD.
029500*
029600 240-EXIT.
029700     EXIT.
029800*----------------------------------------------------------------------------
029900*
030000 300-REWRITE-MOVEMENT.
030100*
030200     MOVE 0 TO W00-SUBSCRIPT.
030300*
030400 300-WRITE-LOOP.
030500     IF W00-SUBSCRIPT EQUAL W00-MV-COUNT
030600        GO TO 300-EXIT.
030700     ADD 1 TO W00-SUBSCRIPT.
030800     SET W00-MV-IDX TO W00-SUBSCRIPT.
030900     MOVE SPACES                       TO MOVEMENT-RECORD.
031000     MOVE W00-MV-CODE(W00-MV-IDX)      TO MV-CODE.
031100     MOVE W00-MV-DESC(W00-MV-IDX)      TO MV-DESCRIPTION.
031200     MOVE W00-MV-VALUE(W00-MV-IDX)     TO MV-VALUE.
031300     MOVE W00-MV-DUE(W00-MV-IDX)       TO MV-DUE-DATE.
031400     MOVE W00-MV-PERIOD(W00-MV-IDX)    TO MV-PERIOD-ID.
031500     MOVE W00-MV-STATE(W00-MV-IDX)     TO MV-STATE.
031600     MOVE W00-MV-TYPE(W00-MV-IDX)      TO MV-TYPE.
031700     MOVE W00-MV-DIRECTION(W00-MV-IDX) TO MV-DIRECTION.
031800     MOVE W00-MV-INV-PAID(W00-MV-IDX)  TO MV-INVOICE-PAID.
031900     WRITE MOVEMENT-RECORD.
032000     GO TO 300-WRITE-LOOP.
032100*
032200 300-EXIT.
032300     EXIT.
032400*----------------------------------------------------------------------------
032500*
032600 310-REWRITE-WALLET.
032700*
032800     MOVE 0 TO W00-SUBSCRIPT.
032900*
033000 310-WRITE-LOOP.
033100     IF W00-SUBSCRIPT EQUAL W00-WA-COUNT
033200        GO TO 310-EXIT.
033300     ADD 1 TO W00-SUBSCRIPT.
033400     SET W00-WA-IDX TO W00-SUBSCRIPT.
033500     MOVE SPACES                    TO WALLET-RECORD.
033600     MOVE W00-WA-NAME(W00-WA-IDX)    TO WA-NAME.
033700     MOVE W00-WA-BANK(W00-WA-IDX)    TO WA-BANK.
033800     MOVE W00-WA-BALANCE(W00-WA-IDX) TO WA-BALANCE.
033900     MOVE W00-WA-BLOCKED(W00-WA-IDX) TO WA-BLOCKED.
034000     WRITE WALLET-RECORD.
034100     GO TO 310-WRITE-LOOP.
034200*
034300 310-EXIT.
034400     EXIT.
034500*----------------------------------------------------------------------------
034600*
034700     COPY "PLERRWRT.CBL".
