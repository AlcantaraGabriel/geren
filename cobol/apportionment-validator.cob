000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. apportionment-validator.
000400 AUTHOR. J-HOLLOWAY.
000500 INSTALLATION. MIDSTATE DATA SERVICES.
000600 DATE-WRITTEN. 03/22/1987.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - OPERATIONS RUN DECK ONLY.
000900*
001000*-----------------------------------------------------------------------
001100*  CHANGE LOG
001200*-----------------------------------------------------------------------
001300*  870322  JHH  REQ-0121  ORIGINAL EDIT - APPORTIONMENT TOTAL MUST MATCH
001400*                         THE MOVEMENT VALUE, CONTROL BREAK ON AP-MV-CODE.
001500*  891205  RPT  REQ-0183  ADDED THE CLASS / COST-CENTER PAIRING CHECK
001600*                         AGAINST MOVCLSOK.
001700*  930114  JHH  REQ-0296  MOVEMENT DIRECTION NOW DERIVED FROM THE
001800*                         APPORTIONMENTS' CLASS TYPE AND STAMPED BACK
001900*                         ONTO THE MOVEMENT RECORD.
002000*  981115  DOK  Y2K-0003  YEAR 2000 REVIEW: NO DATE ARITHMETIC IN THIS
002100*                         PROGRAM. NO CHANGE REQUIRED.
002200*  040630  TMB  REQ-0529  "NO APPORTIONMENTS" NOW CAUGHT EXPLICITLY -
002300*                         FORMERLY FELL THROUGH AS A ZERO-VS-VALUE
002400*                         MISMATCH WITH A CONFUSING ERROR TEXT.
002420*  050802  TMB  REQ-0541  THE 040630 FIX NEVER ACTUALLY FIRED - A
002430*                         MOVEMENT MISSING FROM APPORT ENTIRELY NEVER
002440*                         ENTERS THE CONTROL BREAK AT ALL AND WAS
002450*                         REWRITTEN UNCOUNTED. NEW 350 PARAGRAPH
002460*                         CROSS-CHECKS THE IN-CORE MOVEMENT TABLE
002470*                         AFTER THE APPORT PASS AND CATCHES THESE.
002500*-----------------------------------------------------------------------
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200    FILE-CONTROL.
003300*
003400       COPY "SLMCLSOK.CBL".
003500       COPY "SLMOVEMT.CBL".
003600       COPY "SLAPPORT.CBL".
003700       COPY "SLERRLOG.CBL".
003800*
003900 DATA DIVISION.
004000    FILE SECTION.
004100*
004200       COPY "FDMCLSOK.CBL".
004300       COPY "FDMOVEMT.CBL".
004400       COPY "FDAPPORT.CBL".
004500       COPY "FDERRLOG.CBL".
004600*
004700    WORKING-STORAGE SECTION.
004800*
004900      COPY "WSERRWRT.CBL".
005000      COPY "WSMNYEDT.CBL".
005100*
005200      01  W00-TODAY-CCYYMMDD            PIC 9(08).
005300      01  W00-TODAY-BROKEN-DOWN REDEFINES W00-TODAY-CCYYMMDD.
005400          05  W00-TODAY-CCYY            PIC 9(04).
005500          05  W00-TODAY-MM              PIC 9(02).
005600          05  W00-TODAY-DD              PIC 9(02).
005700*
005800      01  W00-VC-TABLE.
005900          05  W00-VC-ENTRY OCCURS 2000 TIMES INDEXED BY W00-VC-IDX.
006000              10  W00-VC-NAME           PIC X(45).
006100              10  W00-VC-CC-NAME        PIC X(45).
006200              10  W00-VC-TYPE           PIC X(03).
006300      01  W00-VC-TABLE-RAW REDEFINES W00-VC-TABLE.
006400          05  W00-VC-RAW-ENTRY OCCURS 2000 TIMES PIC X(93).
006500      77  W00-VC-COUNT                 PIC 9(05) COMP.
006600*
006700      01  W00-MV-TABLE.
006800          05  W00-MV-ENTRY OCCURS 3000 TIMES INDEXED BY W00-MV-IDX.
006900              10  W00-MV-CODE           PIC X(08).
007000              10  W00-MV-DESC           PIC X(45).
007100              10  W00-MV-VALUE          PIC S9(11)V99.
007200              10  W00-MV-DUE            PIC 9(08).
007300              10  W00-MV-PERIOD         PIC X(07).
007400              10  W00-MV-STATE          PIC X(10).
007500              10  W00-MV-TYPE           PIC X(12).
007600              10  W00-MV-DIRECTION      PIC X(03).
007700              10  W00-MV-INV-PAID       PIC X(01).
007720              10  W00-MV-SEEN           PIC X(01).
007750      01  W00-MV-TABLE-RAW REDEFINES W00-MV-TABLE.
007760          05  W00-MV-RAW-ENTRY OCCURS 3000 TIMES PIC X(100).
007800      77  W00-MV-COUNT                 PIC 9(05) COMP.
007900*
008000      77  W00-CURRENT-MV-CODE           PIC X(08).
008100      77  W00-APPORT-TOTAL              PIC S9(11)V99.
008200      77  W00-DIFFERENCE                PIC S9(11)V99.
008400      77  W00-AP-COUNT-FOR-MOVEMENT     PIC 9(04) COMP.
008500      77  W00-CLASS-ERROR-COUNT         PIC 9(04) COMP.
008600      77  W00-SUBSCRIPT                 PIC 9(05) COMP.
008700      77  W00-VALID-COUNT               PIC 9(05) COMP.
008800      77  W00-REJECTED-COUNT            PIC 9(05) COMP.
008900      77  W00-MV-DIRECTION-WORK         PIC X(03).
009000      77  W00-FOUND-CLASS-SW            PIC X(01).
009100          88  FOUND-MOVEMENT-CLASS           VALUE "Y".
009200      77  W00-FOUND-MOVEMENT-SW         PIC X(01).
009300          88  FOUND-MOVEMENT-RECORD          VALUE "Y".
009400*
009500      01  W00-SWITCHES                  PIC X(01).
009600          88  END-OF-APPORT                  VALUE "Y".
009700*
009800*----------------------------------------------------------------------------
009900*
010000 PROCEDURE DIVISION.
010100*
010200 000-VALIDATE-ALL-MOVEMENTS.
010300*
010400     ACCEPT W00-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
010500     MOVE 0 TO W00-VALID-COUNT.
010600     MOVE 0 TO W00-REJECTED-COUNT.
010700*
010800     OPEN INPUT  VALID-CLASS-FILE.
010900     PERFORM 100-LOAD-CLASS-TABLE THRU 100-EXIT.
011000     CLOSE VALID-CLASS-FILE.
011100*
011200     OPEN INPUT  MOVEMENT-FILE.
011300     PERFORM 110-LOAD-MOVEMENT-TABLE THRU 110-EXIT.
011400     CLOSE MOVEMENT-FILE.
011500*
011600     OPEN INPUT  APPORTIONMENT-FILE.
011700     OPEN OUTPUT ERROR-LOG-FILE.
011800*
011900     MOVE "N" TO W00-SWITCHES.
012000     PERFORM 200-READ-NEXT-APPORT THRU 200-EXIT.
012100*
012200     PERFORM 300-PROCESS-NEXT-MOVEMENT THRU 300-EXIT
012300             UNTIL END-OF-APPORT.
012400*
012450*    050802 TMB  A MOVEMENT ABSENT FROM APPORT ALTOGETHER NEVER
012460*    050802 TMB  ENTERS THE AP-MV-CODE CONTROL BREAK ABOVE, SO IT
012470*    050802 TMB  IS FLAGGED HERE FROM THE IN-CORE MOVEMENT TABLE.
012480     PERFORM 350-FLAG-UNAPPORTIONED-MOVEMENTS THRU 350-EXIT.
012490*
012500     CLOSE APPORTIONMENT-FILE.
012600     CLOSE ERROR-LOG-FILE.
012700*
012800     OPEN OUTPUT MOVEMENT-FILE.
012900     PERFORM 400-REWRITE-MOVEMENT THRU 400-EXIT.
013000     CLOSE MOVEMENT-FILE.
013100*
013200     DISPLAY "APPORTIONMENT-VALIDATOR - VALID " W00-VALID-COUNT
013300             " REJECTED " W00-REJECTED-COUNT.
013400*
013500     EXIT PROGRAM.
013600     STOP RUN.
013700*----------------------------------------------------------------------------
013800*
013900 100-LOAD-CLASS-TABLE.
014000*
014100     MOVE 0 TO W00-VC-COUNT.
014200*
014300 100-READ-LOOP.
014400     READ VALID-CLASS-FILE
014500        AT END
014600           GO TO 100-EXIT.
014700     ADD 1 TO W00-VC-COUNT.
014800     SET W00-VC-IDX TO W00-VC-COUNT.
014900     MOVE VC-NAME     TO W00-VC-NAME(W00-VC-IDX).
015000     MOVE VC-CC-NAME  TO W00-VC-CC-NAME(W00-VC-IDX).
015100     MOVE VC-TYPE     TO W00-VC-TYPE(W00-VC-IDX).
015200     GO TO 100-READ-LOOP.
015300*
015400 100-EXIT.
015500     EXIT.
015600*----------------------------------------------------------------------------
015700*
015800 110-LOAD-MOVEMENT-TABLE.
015900*
016000     MOVE 0 TO W00-MV-COUNT.
016100*
016200 110-READ-LOOP.
016300     READ MOVEMENT-FILE
016400        AT END
016500           GO TO 110-EXIT.
016600     ADD 1 TO W00-MV-COUNT.
016700     SET W00-MV-IDX TO W00-MV-COUNT.
016800     MOVE MV-CODE         TO W00-MV-CODE(W00-MV-IDX).
016900     MOVE MV-DESCRIPTION  TO W00-MV-DESC(W00-MV-IDX).
017000     MOVE MV-VALUE        TO W00-MV-VALUE(W00-MV-IDX).
017100     MOVE MV-DUE-DATE     TO W00-MV-DUE(W00-MV-IDX).
017200     MOVE MV-PERIOD-ID    TO W00-MV-PERIOD(W00-MV-IDX).
017300     MOVE MV-STATE        TO W00-MV-STATE(W00-MV-IDX).
017400     MOVE MV-TYPE         TO W00-MV-TYPE(W00-MV-IDX).
017500     MOVE MV-DIRECTION    TO W00-MV-DIRECTION(W00-MV-IDX).
017600     MOVE MV-INVOICE-PAID TO W00-MV-INV-PAID(W00-MV-IDX).
017650     MOVE "N"             TO W00-MV-SEEN(W00-MV-IDX).
017700     GO TO 110-READ-LOOP.
017800*
017900 110-EXIT.
018000     EXIT.
018100*----------------------------------------------------------------------------
018200*
018300 200-READ-NEXT-APPORT.
018400*
018500     READ APPORTIONMENT-FILE
018600        AT END
018700           MOVE "Y" TO W00-SWITCHES
018800           GO TO 200-EXIT.
018900*
019000 200-EXIT.
019100     EXIT.
019200*----------------------------------------------------------------------------
019300*
019400 300-PROCESS-NEXT-MOVEMENT.
019500*
019600     MOVE AP-MV-CODE TO W00-CURRENT-MV-CODE.
019700     MOVE 0 TO W00-APPORT-TOTAL.
019800     MOVE 0 TO W00-AP-COUNT-FOR-MOVEMENT.
019900     MOVE 0 TO W00-CLASS-ERROR-COUNT.
020000     MOVE SPACES TO W00-MV-DIRECTION-WORK.
020100*
020200     PERFORM 310-ACCUMULATE-APPORTIONMENT THRU 310-EXIT
020300             UNTIL END-OF-APPORT
020400                OR AP-MV-CODE NOT EQUAL W00-CURRENT-MV-CODE.
020500*
020600     PERFORM 320-FIND-MOVEMENT-BY-CODE THRU 320-EXIT.
020700     PERFORM 330-CHECK-MOVEMENT-TOTAL THRU 330-EXIT.
020800*
020900 300-EXIT.
021000     EXIT.
021100*----------------------------------------------------------------------------
021200*
021300 310-ACCUMULATE-APPORTIONMENT.
021400*
021500     ADD 1 TO W00-AP-COUNT-FOR-MOVEMENT.
021600     ADD AP-VALUE TO W00-APPORT-TOTAL.
021700*
021800     PERFORM 340-FIND-CLASS-PAIRING THRU 340-EXIT.
021900     IF NOT FOUND-MOVEMENT-CLASS
022000        ADD 1 TO W00-CLASS-ERROR-COUNT
022100        MOVE AP-MV-CODE TO W00-ERR-REFERENCE
022200        MOVE "INVALID CLASS FOR COST CENTER" TO W00-ERR-MESSAGE
022300        PERFORM WRITE-ERROR-LINE.
022400*
022500     IF W00-MV-DIRECTION-WORK EQUAL SPACES
022600        MOVE AP-MC-TYPE TO W00-MV-DIRECTION-WORK.
022700*
022800     PERFORM 200-READ-NEXT-APPORT THRU 200-EXIT.
022900*
023000 310-EXIT.
023100     EXIT.
023200*----------------------------------------------------------------------------
023300*
023400 320-FIND-MOVEMENT-BY-CODE.
023500*
023600     MOVE "N" TO W00-FOUND-MOVEMENT-SW.
023700     MOVE 0   TO W00-SUBSCRIPT.
023800*
023900 320-SCAN-LOOP.
024000     IF W00-SUBSCRIPT EQUAL W00-MV-COUNT
024100        GO TO 320-EXIT.
024200     ADD 1 TO W00-SUBSCRIPT.
024300     SET W00-MV-IDX TO W00-SUBSCRIPT.
024400     IF W00-MV-CODE(W00-MV-IDX) EQUAL W00-CURRENT-MV-CODE
024500        MOVE "Y" TO W00-FOUND-MOVEMENT-SW
024550        MOVE "Y" TO W00-MV-SEEN(W00-MV-IDX)
024600        GO TO 320-EXIT.
024700     GO TO 320-SCAN-LOOP.
024800*
024900 320-EXIT.
025000     EXIT.
025100*----------------------------------------------------------------------------
025200*
025300 330-CHECK-MOVEMENT-TOTAL.
025400*
026200     IF NOT FOUND-MOVEMENT-RECORD
026300        MOVE W00-CURRENT-MV-CODE TO W00-ERR-REFERENCE
026400        MOVE "MOVEMENT NOT FOUND" TO W00-ERR-MESSAGE
026500        PERFORM WRITE-ERROR-LINE
026600        ADD 1 TO W00-REJECTED-COUNT
026700        GO TO 330-EXIT.
026800*
026900     IF W00-CLASS-ERROR-COUNT GREATER THAN ZERO
027000        ADD 1 TO W00-REJECTED-COUNT
027100        GO TO 330-EXIT.
027200*
027300     COMPUTE W00-DIFFERENCE =
027400             W00-APPORT-TOTAL - W00-MV-VALUE(W00-MV-IDX).
027500     IF W00-DIFFERENCE NOT EQUAL ZERO
027600        MOVE W00-DIFFERENCE TO W00-MONEY-EDIT-IN
027650        PERFORM EDIT-MONEY-FIELD
027700        MOVE W00-CURRENT-MV-CODE TO W00-ERR-REFERENCE
027800        STRING "APPORTIONMENT TOTAL OFF BY " W00-MONEY-EDIT-OUT
027900          INTO W00-ERR-MESSAGE
028000        PERFORM WRITE-ERROR-LINE
028100        ADD 1 TO W00-REJECTED-COUNT
028200        GO TO 330-EXIT.
028300*
028400     MOVE W00-MV-DIRECTION-WORK TO W00-MV-DIRECTION(W00-MV-IDX).
028500     ADD 1 TO W00-VALID-COUNT.
028600*
028700 330-EXIT.
028800     EXIT.
028900*----------------------------------------------------------------------------
029000*
029100 340-FIND-CLASS-PAIRING.
029200*
029300     MOVE "N" TO W00-FOUND-CLASS-SW.
029400     MOVE 0   TO W00-SUBSCRIPT.
029500*
029600 340-SCAN-LOOP.
029700     IF W00-SUBSCRIPT EQUAL W00-VC-COUNT
029800        GO TO 340-EXIT.
029900     ADD 1 TO W00-SUBSCRIPT.
030000     SET W00-VC-IDX TO W00-SUBSCRIPT.
030100     IF AP-MC-NAME EQUAL W00-VC-NAME(W00-VC-IDX)
030200           AND AP-CC-NAME EQUAL W00-VC-CC-NAME(W00-VC-IDX)
030300        MOVE "Y" TO W00-FOUND-CLASS-SW
030400        GO TO 340-EXIT.
030500     GO TO 340-SCAN-LOOP.
030600*
030700 340-EXIT.
030800     EXIT.
030900*----------------------------------------------------------------------------
030950*
030960 350-FLAG-UNAPPORTIONED-MOVEMENTS.
030970*
030980     MOVE 0 TO W00-SUBSCRIPT.
030990*
031000 350-SCAN-LOOP.
031010     IF W00-SUBSCRIPT EQUAL W00-MV-COUNT
031020        GO TO 350-EXIT.
031030     ADD 1 TO W00-SUBSCRIPT.
031040     SET W00-MV-IDX TO W00-SUBSCRIPT.
031050     IF W00-MV-SEEN(W00-MV-IDX) NOT EQUAL "Y"
031060        MOVE W00-MV-CODE(W00-MV-IDX) TO W00-ERR-REFERENCE
031070        MOVE "NO APPORTIONMENTS" TO W00-ERR-MESSAGE
031080        PERFORM WRITE-ERROR-LINE
031090        ADD 1 TO W00-REJECTED-COUNT.
031100     GO TO 350-SCAN-LOOP.
031110*
031120 350-EXIT.
031130     EXIT.
031140*----------------------------------------------------------------------------
031150*
031160 400-REWRITE-MOVEMENT.
031200*
031300     MOVE 0 TO W00-SUBSCRIPT.
031400*
031500 400-WRITE-LOOP.
031600     IF W00-SUBSCRIPT EQUAL W00-MV-COUNT
031700        GO TO 400-EXIT.
031800     ADD 1 TO W00-SUBSCRIPT.
031900     SET W00-MV-IDX TO W00-SUBSCRIPT.
032000     MOVE SPACES                       TO MOVEMENT-RECORD.
032100     MOVE W00-MV-CODE(W00-MV-IDX)      TO MV-CODE.
032200     MOVE W00-MV-DESC(W00-MV-IDX)      TO MV-DESCRIPTION.
032300     MOVE W00-MV-VALUE(W00-MV-IDX)     TO MV-VALUE.
032400     MOVE W00-MV-DUE(W00-MV-IDX)       TO MV-DUE-DATE.
032500     MOVE W00-MV-PERIOD(W00-MV-IDX)    TO MV-PERIOD-ID.
032600     MOVE W00-MV-STATE(W00-MV-IDX)     TO MV-STATE.
032700     MOVE W00-MV-TYPE(W00-MV-IDX)      TO MV-TYPE.
032800     MOVE W00-MV-DIRECTION(W00-MV-IDX) TO MV-DIRECTION.
032900     MOVE W00-MV-INV-PAID(W00-MV-IDX)  TO MV-INVOICE-PAID.
033000     WRITE MOVEMENT-RECORD.
033100     GO TO 400-WRITE-LOOP.
033200*
033300 400-EXIT.
033400     EXIT.
033500*----------------------------------------------------------------------------
033600*
033700     COPY "PLERRWRT.CBL".
033800     COPY "PLMNYEDT.CBL".
033900*----------------------------------------------------------------------------
