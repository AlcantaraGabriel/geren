000100*
000200*    FDDELREQ.CBL   -  Record layout of the DELREQ file.
000300*
000400     FD  DELETE-REQUEST-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  DELETE-REQUEST-RECORD.
000700         05  DR-MV-CODE               PIC X(08).
