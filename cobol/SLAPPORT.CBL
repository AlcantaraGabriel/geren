000100*
000200*    SLAPPORT.CBL   -  FILE-CONTROL entry for the APPORTIONMENT file.
000300*    Sorted by AP-MV-CODE for the control break in the validator.
000400*
000500     SELECT APPORTIONMENT-FILE
000600            ASSIGN TO "APPORT"
000700            ORGANIZATION IS LINE SEQUENTIAL.
