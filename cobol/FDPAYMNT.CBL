000100*
000200*    FDPAYMNT.CBL   -  Record layout of the PAYMENT file.
000300*
000400     FD  PAYMENT-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  PAYMENT-RECORD.
000700         05  PY-MV-CODE               PIC X(08).
000800         05  PY-METHOD                PIC X(11).
000900         05  PY-WALLET-NAME           PIC X(45).
001000         05  PY-PAID-DATE             PIC 9(08).
001100         05  PY-INVOICE-DUE-DATE      PIC 9(08).
001200         05  FILLER                   PIC X(01).
