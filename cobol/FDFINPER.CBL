000100*
000200*    FDFINPER.CBL   -  Record layout of the FINANCIAL-PERIOD master.
000300*
000400     FD  FINANCIAL-PERIOD-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  FINANCIAL-PERIOD-RECORD.
000700         05  FP-IDENTIFICATION        PIC X(07).
000800         05  FP-START-DATE            PIC 9(08).
000900         05  FP-END-DATE              PIC 9(08).
001000         05  FP-CLOSED                PIC X(01).
