000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. budget-consumption-report.
000400 AUTHOR. R-PATEL.
000500 INSTALLATION. MIDSTATE DATA SERVICES.
000600 DATE-WRITTEN. 07/09/1988.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - OPERATIONS RUN DECK ONLY.
000900*
001000*-----------------------------------------------------------------------
001100*  CHANGE LOG
001200*-----------------------------------------------------------------------
001300*  880709  RPT  REQ-0161  ORIGINAL BUDGET-CONSUMPTION REPORT. ONE LINE
001400*                         PER MOVEMENT CLASS, SUBTOTAL PER COST CENTER.
001500*  910822  JHH  REQ-0277  OVER-BUDGET CLASSES NOW MARKED WITH *OB* SO
001600*                         ACCOUNTING CAN SPOT THEM WITHOUT SCANNING THE
001700*                         PCT COLUMN.
001800*  950214  RPT  REQ-0419  PULLED THE TARGET PERIOD FROM THE OPEN
001900*                         FINANCIAL-PERIOD RECORD INSTEAD OF AN OPERATOR
002000*                         ACCEPT - TOO MANY MIS-KEYED PERIOD IDS.
002100*  981121  DOK  Y2K-0003  YEAR 2000 REVIEW: PROCESSING DATE IN THE PAGE
002200*                         HEADING IS 9(08) CCYYMMDD. NO CHANGE REQUIRED.
002300*  041005  TMB  REQ-0529  GRAND-TOTAL LINE NOW ALSO PRINTS THE COUNT OF
002400*                         CLASSES OVER BUDGET, PER ACCOUNTING REQUEST.
002410*  051101  TMB  REQ-0550  HEADING-1 AND DETAIL-1 RAN 137/136 BYTES
002420*                         AGAINST THE 132-BYTE REPORT RECORD, SO THE
002430*                         MOVE TO BUDGET-REPORT-RECORD TRUNCATED THE
002440*                         "OVER" HEADING AND D-OVER-MARKER ON EVERY
002450*                         LINE - THE *OB* FLAG NEVER ACTUALLY PRINTED.
002460*                         SPACING TIGHTENED SO BOTH LINES FIT.
002500*-----------------------------------------------------------------------
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200    FILE-CONTROL.
003300*
003400       COPY "SLMOVCLS.CBL".
003500       COPY "SLMOVEMT.CBL".
003600       COPY "SLAPPORT.CBL".
003700       COPY "SLFINPER.CBL".
003800*
003900       SELECT BUDGET-REPORT-FILE
004000              ASSIGN TO "BUDGRPT"
004100              ORGANIZATION IS LINE SEQUENTIAL.
004200*
004300       SELECT WORK-FILE
004400              ASSIGN TO "work-file"
004500              ORGANIZATION IS SEQUENTIAL.
004600*
004700       SELECT SORT-FILE
004800              ASSIGN TO "sort-file.tmp".
004900*
005000 DATA DIVISION.
005100    FILE SECTION.
005200*
005300       COPY "FDMOVCLS.CBL".
005400       COPY "FDMOVEMT.CBL".
005500       COPY "FDAPPORT.CBL".
005600       COPY "FDFINPER.CBL".
005700*
005800       FD  BUDGET-REPORT-FILE
005900           LABEL RECORDS ARE OMITTED.
006000       01  BUDGET-REPORT-RECORD         PIC X(132).
006100*
006200       FD  WORK-FILE
006300           LABEL RECORDS ARE STANDARD.
006400       01  WORK-RECORD.
006500           05  WORK-NAME                PIC X(45).
006600           05  WORK-CC-NAME             PIC X(45).
006700           05  WORK-TYPE                PIC X(03).
006800           05  WORK-BUDGET              PIC S9(11)V99.
006900           05  WORK-BLOCKED             PIC X(01).
007000           05  FILLER                   PIC X(01).
007100*
007200       SD  SORT-FILE.
007300       01  SORT-RECORD.
007400           05  SORT-NAME                PIC X(45).
007500           05  SORT-CC-NAME             PIC X(45).
007600           05  SORT-TYPE                PIC X(03).
007700           05  SORT-BUDGET              PIC S9(11)V99.
007800           05  SORT-BLOCKED             PIC X(01).
007900           05  FILLER                   PIC X(01).
008000*
008100    WORKING-STORAGE SECTION.
008200*
008300      01  W00-TODAY-CCYYMMDD            PIC 9(08).
008400      01  W00-TODAY-BROKEN-DOWN REDEFINES W00-TODAY-CCYYMMDD.
008500          05  W00-TODAY-CCYY            PIC 9(04).
008600          05  W00-TODAY-MM              PIC 9(02).
008700          05  W00-TODAY-DD              PIC 9(02).
008800*
008900      01  W00-MV-TABLE.
009000          05  W00-MV-ENTRY OCCURS 3000 TIMES INDEXED BY W00-MV-IDX.
009100              10  W00-MV-CODE           PIC X(08).
009200              10  W00-MV-PERIOD         PIC X(07).
009300              10  W00-MV-STATE          PIC X(10).
009400      01  W00-MV-TABLE-RAW REDEFINES W00-MV-TABLE.
009500          05  W00-MV-RAW-ENTRY OCCURS 3000 TIMES PIC X(25).
009600      77  W00-MV-COUNT                 PIC 9(05) COMP.
009700*
009800      01  W00-AP-TABLE.
009900          05  W00-AP-ENTRY OCCURS 6000 TIMES INDEXED BY W00-AP-IDX.
010000              10  W00-AP-MV-CODE        PIC X(08).
010100              10  W00-AP-CC-NAME        PIC X(45).
010200              10  W00-AP-MC-NAME        PIC X(45).
010300              10  W00-AP-VALUE          PIC S9(11)V99.
010400      01  W00-AP-TABLE-RAW REDEFINES W00-AP-TABLE.
010500          05  W00-AP-RAW-ENTRY OCCURS 6000 TIMES PIC X(111).
010600      77  W00-AP-COUNT                 PIC 9(05) COMP.
010700*
010800      01  W00-FP-TABLE.
010900          05  W00-FP-ENTRY OCCURS 60 TIMES INDEXED BY W00-FP-IDX.
011000              10  W00-FP-ID             PIC X(07).
011100              10  W00-FP-CLOSED         PIC X(01).
011200      77  W00-FP-COUNT                 PIC 9(04) COMP.
011300*
011400      77  W00-TARGET-PERIOD             PIC X(07).
011500      77  W00-SUBSCRIPT                 PIC 9(05) COMP.
011600      77  W00-FOUND-PERIOD-SW           PIC X(01).
011700          88  FOUND-TARGET-PERIOD           VALUE "Y".
011800      77  W00-FOUND-MOVEMENT-SW         PIC X(01).
011900          88  FOUND-MOVEMENT-FOR-AP         VALUE "Y".
012000*
012100      77  W00-TOTAL-MOVEMENTS           PIC S9(11)V99.
012200      77  W00-PCT-WORK                  PIC S9(05)V99.
012300      77  W00-PCT-INTEGER                PIC S9(05).
012350      77  W00-MV-SCAN-SUBSCRIPT          PIC 9(05) COMP.
012400      77  W00-OVER-BUDGET-SW             PIC X(01).
012500          88  CLASS-IS-OVER-BUDGET          VALUE "Y".
012600*
012700      77  W00-CC-SUBTOTAL                PIC S9(11)V99.
012800      77  W00-GRAND-TOTAL                PIC S9(11)V99.
012900      77  W00-CLASSES-PROCESSED          PIC 9(05) COMP.
013000      77  W00-CLASSES-OVER-BUDGET        PIC 9(05) COMP.
013100*
013200      77  W00-SAVE-CC-NAME               PIC X(45).
013300      77  W00-FIRST-CLASS-SW             PIC X(01).
013400          88  THIS-IS-THE-FIRST-CLASS       VALUE "Y".
013500*
013600      01  W00-SWITCHES                  PIC X(01).
013700          88  END-OF-WORK-FILE              VALUE "Y".
013800*
013900      01  TITLE.
014000          05  FILLER                    PIC X(03) VALUE SPACES.
014100          05  FILLER                    PIC X(30) VALUE
014200              "BUDGET CONSUMPTION REPORT".
014300          05  FILLER                    PIC X(10) VALUE SPACES.
014400          05  FILLER                    PIC X(08) VALUE "PERIOD: ".
014500          05  T-PERIOD-ID               PIC X(07).
014600          05  FILLER                    PIC X(10) VALUE SPACES.
014700          05  FILLER                    PIC X(05) VALUE "DATE:".
014800          05  T-PROCESSING-DATE         PIC 9(08).
014900          05  FILLER                    PIC X(15) VALUE SPACES.
015000*
015050*    051101 TMB  HEADING-1/DETAIL-1 WERE 137/136 BYTES AGAINST A
015060*    051101 TMB  132-BYTE BUDGET-REPORT-RECORD - THE MOVE TRUNCATED
015070*    051101 TMB  THE "OVER" LITERAL AND D-OVER-MARKER RIGHT OFF THE
015080*    051101 TMB  END OF EVERY LINE. SPACING TIGHTENED TO FIT.
015100      01  HEADING-1.
015200          05  FILLER                    PIC X(11) VALUE "COST CENTER".
015300          05  FILLER                    PIC X(34) VALUE SPACES.
015400          05  FILLER                    PIC X(05) VALUE "CLASS".
015500          05  FILLER                    PIC X(35) VALUE SPACES.
015600          05  FILLER                    PIC X(03) VALUE "TYP".
015700          05  FILLER                    PIC X(08) VALUE SPACES.
015800          05  FILLER                    PIC X(06) VALUE "BUDGET".
015900          05  FILLER                    PIC X(08) VALUE SPACES.
016000          05  FILLER                    PIC X(08) VALUE "CONSUMED".
016100          05  FILLER                    PIC X(06) VALUE SPACES.
016200          05  FILLER                    PIC X(03) VALUE "PCT".
016300          05  FILLER                    PIC X(01) VALUE SPACES.
016400          05  FILLER                    PIC X(04) VALUE "OVER".
016500*
016600      01  DETAIL-1.
016700          05  D-CC-NAME                 PIC X(45).
016800          05  D-MC-NAME                 PIC X(45).
016900          05  FILLER                    PIC X(01) VALUE SPACES.
017000          05  D-TYPE                    PIC X(03).
017200          05  D-BUDGET                  PIC ZZZ,ZZZ,ZZ9.99-.
017400          05  D-CONSUMED                PIC ZZZ,ZZZ,ZZ9.99-.
017500          05  FILLER                    PIC X(01) VALUE SPACES.
017600          05  D-PCT                     PIC ZZ9.
017800          05  D-OVER-MARKER             PIC X(04).
017900*
018000      01  CONTROL-BREAK.
018100          05  D-CB-LABEL                PIC X(23) VALUE SPACES.
018200          05  D-CB-CC-NAME              PIC X(45).
018300          05  FILLER                    PIC X(15) VALUE SPACES.
018400          05  D-CB-TOTAL                PIC ZZZ,ZZZ,ZZ9.99-.
018500*
018600      01  GRAND-TOTAL-LINE.
018700          05  FILLER                    PIC X(12) VALUE "GRAND TOTAL:".
018800          05  FILLER                    PIC X(08) VALUE SPACES.
018900          05  G-TOTAL                   PIC ZZZ,ZZZ,ZZ9.99-.
019000          05  FILLER                    PIC X(08) VALUE SPACES.
019100          05  FILLER                    PIC X(08) VALUE "CLASSES:".
019200          05  G-CLASSES                 PIC ZZZZ9.
019300          05  FILLER                    PIC X(08) VALUE SPACES.
019400          05  FILLER                    PIC X(11) VALUE "OVER BUDGET:".
019500          05  G-OVER-BUDGET             PIC ZZZZ9.
019600*
019700      77  W00-PRINTED-LINES             PIC 9(02).
019800          88  PAGE-FULL                     VALUE 45 THROUGH 99.
019900      77  W00-PAGE-NUMBER                PIC 9(04) COMP.
020000*
020100*----------------------------------------------------------------------------
020200*
020300 PROCEDURE DIVISION.
020400*
020500 000-PRODUCE-BUDGET-REPORT.
020600*
020700     ACCEPT W00-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
020800*
020900     OPEN INPUT FINANCIAL-PERIOD-FILE.
021000     PERFORM 100-LOAD-PERIOD-TABLE THRU 100-EXIT.
021100     CLOSE FINANCIAL-PERIOD-FILE.
021200     PERFORM 110-FIND-TARGET-PERIOD THRU 110-EXIT.
021300*
021400     OPEN INPUT MOVEMENT-FILE.
021500     PERFORM 120-LOAD-MOVEMENT-TABLE THRU 120-EXIT.
021600     CLOSE MOVEMENT-FILE.
021700*
021800     OPEN INPUT APPORTIONMENT-FILE.
021900     PERFORM 130-LOAD-APPORT-TABLE THRU 130-EXIT.
022000     CLOSE APPORTIONMENT-FILE.
022100*
022200     SORT SORT-FILE
022300          ON ASCENDING KEY SORT-CC-NAME SORT-TYPE SORT-NAME
022400          USING MOVEMENT-CLASS-FILE
022500          GIVING WORK-FILE.
022600*
022700     OPEN INPUT  WORK-FILE.
022800     OPEN OUTPUT BUDGET-REPORT-FILE.
022900*
023000     MOVE 0     TO W00-PAGE-NUMBER.
023100     MOVE 0     TO W00-GRAND-TOTAL.
023200     MOVE 0     TO W00-CLASSES-PROCESSED.
023300     MOVE 0     TO W00-CLASSES-OVER-BUDGET.
023400     MOVE SPACES TO W00-SAVE-CC-NAME.
023500     MOVE "Y"   TO W00-FIRST-CLASS-SW.
023600     MOVE "N"   TO W00-SWITCHES.
023700*
023800     PERFORM 600-PRINT-HEADINGS THRU 600-EXIT.
023900     PERFORM 200-READ-NEXT-CLASS THRU 200-EXIT.
024000     PERFORM 300-PROCESS-NEXT-CLASS THRU 300-EXIT
024100             UNTIL END-OF-WORK-FILE.
024200*
024300     IF NOT THIS-IS-THE-FIRST-CLASS
024400        PERFORM 400-PRINT-COST-CENTER-SUBTOTAL THRU 400-EXIT.
024500*
024600     PERFORM 500-PRINT-GRAND-TOTAL THRU 500-EXIT.
024700     PERFORM 610-FINALIZE-PAGE THRU 610-EXIT.
024800*
024900     CLOSE WORK-FILE.
025000     CLOSE BUDGET-REPORT-FILE.
025100*
025200     EXIT PROGRAM.
025300     STOP RUN.
025400*----------------------------------------------------------------------------
025500*
025600 100-LOAD-PERIOD-TABLE.
025700*
025800     MOVE 0 TO W00-FP-COUNT.
025900*
026000 100-READ-LOOP.
026100     READ FINANCIAL-PERIOD-FILE
026200        AT END
026300           GO TO 100-EXIT.
026400     ADD 1 TO W00-FP-COUNT.
026500     SET W00-FP-IDX TO W00-FP-COUNT.
026600     MOVE FP-IDENTIFICATION TO W00-FP-ID(W00-FP-IDX).
026700     MOVE FP-CLOSED         TO W00-FP-CLOSED(W00-FP-IDX).
026800     GO TO 100-READ-LOOP.
026900*
027000 100-EXIT.
027100     EXIT.
027200*----------------------------------------------------------------------------
027300*
027400 110-FIND-TARGET-PERIOD.
027500*
027600     MOVE "N"    TO W00-FOUND-PERIOD-SW.
027700     MOVE SPACES TO W00-TARGET-PERIOD.
027800     MOVE 0      TO W00-SUBSCRIPT.
027900*
028000 110-SCAN-LOOP.
028100     IF W00-SUBSCRIPT EQUAL W00-FP-COUNT
028200        GO TO 110-EXIT.
028300     ADD 1 TO W00-SUBSCRIPT.
028400     SET W00-FP-IDX TO W00-SUBSCRIPT.
028500     IF W00-FP-CLOSED(W00-FP-IDX) NOT EQUAL "N"
028600        GO TO 110-SCAN-LOOP.
028700     MOVE "Y" TO W00-FOUND-PERIOD-SW.
028800     MOVE W00-FP-ID(W00-FP-IDX) TO W00-TARGET-PERIOD.
028900*
029000 110-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------------------
029300*
029400 120-LOAD-MOVEMENT-TABLE.
029500*
029600     MOVE 0 TO W00-MV-COUNT.
029700*
029800 120-READ-LOOP.
029900     READ MOVEMENT-FILE
030000        AT END
030100           GO TO 120-EXIT.
030200     ADD 1 TO W00-MV-COUNT.
030300     SET W00-MV-IDX TO W00-MV-COUNT.
030400     MOVE MV-CODE      TO W00-MV-CODE(W00-MV-IDX).
030500     MOVE MV-PERIOD-ID  TO W00-MV-PERIOD(W00-MV-IDX).
030600     MOVE MV-STATE      TO W00-MV-STATE(W00-MV-IDX).
030700     GO TO 120-READ-LOOP.
030800*
030900 120-EXIT.
031000     EXIT.
031100*----------------------------------------------------------------------------
031200*
031300 130-LOAD-APPORT-TABLE.
031400*
031500     MOVE 0 TO W00-AP-COUNT.
031600*
031700 130-READ-LOOP.
031800     READ APPORTIONMENT-FILE
031900        AT END
032000           GO TO 130-EXIT.
032100     ADD 1 TO W00-AP-COUNT.
032200     SET W00-AP-IDX TO W00-AP-COUNT.
032300     MOVE AP-MV-CODE TO W00-AP-MV-CODE(W00-AP-IDX).
032400     MOVE AP-CC-NAME TO W00-AP-CC-NAME(W00-AP-IDX).
032500     MOVE AP-MC-NAME TO W00-AP-MC-NAME(W00-AP-IDX).
032600     MOVE AP-VALUE   TO W00-AP-VALUE(W00-AP-IDX).
032700     GO TO 130-READ-LOOP.
032800*
032900 130-EXIT.
033000     EXIT.
033100*----------------------------------------------------------------------------
033200*
033300 200-READ-NEXT-CLASS.
033400*
033500     READ WORK-FILE
033600        AT END
033700           MOVE "Y" TO W00-SWITCHES.
033800*
033900 200-EXIT.
034000     EXIT.
034100*----------------------------------------------------------------------------
034200*
034300 300-PROCESS-NEXT-CLASS.
034400*
034500     IF THIS-IS-THE-FIRST-CLASS
034600        MOVE WORK-CC-NAME TO W00-SAVE-CC-NAME
034700        MOVE 0 TO W00-CC-SUBTOTAL
034800        MOVE "N" TO W00-FIRST-CLASS-SW.
034900*
035000     IF WORK-CC-NAME NOT EQUAL W00-SAVE-CC-NAME
035100        PERFORM 400-PRINT-COST-CENTER-SUBTOTAL THRU 400-EXIT
035200        MOVE WORK-CC-NAME TO W00-SAVE-CC-NAME
035300        MOVE 0 TO W00-CC-SUBTOTAL.
035400*
035500     PERFORM 310-ACCUMULATE-CLASS-CONSUMPTION THRU 310-EXIT.
035600     PERFORM 320-COMPUTE-PCT-AND-PRINT THRU 320-EXIT.
035700*
035800     PERFORM 200-READ-NEXT-CLASS THRU 200-EXIT.
035900*
036000 300-EXIT.
036100     EXIT.
036200*----------------------------------------------------------------------------
036300*
036400 310-ACCUMULATE-CLASS-CONSUMPTION.
036500*
036600     MOVE 0 TO W00-TOTAL-MOVEMENTS.
036700     MOVE 0 TO W00-SUBSCRIPT.
036800*
036900 310-SCAN-LOOP.
037000     IF W00-SUBSCRIPT EQUAL W00-AP-COUNT
037100        GO TO 310-EXIT.
037200     ADD 1 TO W00-SUBSCRIPT.
037300     SET W00-AP-IDX TO W00-SUBSCRIPT.
037400     IF W00-AP-MC-NAME(W00-AP-IDX) NOT EQUAL WORK-NAME
037500        GO TO 310-SCAN-LOOP.
037600     IF W00-AP-CC-NAME(W00-AP-IDX) NOT EQUAL WORK-CC-NAME
037700        GO TO 310-SCAN-LOOP.
037800*
037900     PERFORM 311-FIND-MOVEMENT-FOR-AP THRU 311-EXIT.
038000     IF NOT FOUND-MOVEMENT-FOR-AP
038100        GO TO 310-SCAN-LOOP.
038200     IF W00-MV-PERIOD(W00-MV-IDX) NOT EQUAL W00-TARGET-PERIOD
038300        GO TO 310-SCAN-LOOP.
038400     IF W00-MV-STATE(W00-MV-IDX) NOT EQUAL "PAID      "
038500           AND W00-MV-STATE(W00-MV-IDX) NOT EQUAL "CALCULATED"
038600        GO TO 310-SCAN-LOOP.
038700*
038800     ADD W00-AP-VALUE(W00-AP-IDX) TO W00-TOTAL-MOVEMENTS.
038900     GO TO 310-SCAN-LOOP.
039000*
039100 310-EXIT.
039200     EXIT.
039300*----------------------------------------------------------------------------
039400*
039500 311-FIND-MOVEMENT-FOR-AP.
039600*
039700     MOVE "N" TO W00-FOUND-MOVEMENT-SW.
039800     MOVE 0   TO W00-MV-SCAN-SUBSCRIPT.
039900*
040000 311-SCAN-LOOP.
040100     IF W00-MV-SCAN-SUBSCRIPT EQUAL W00-MV-COUNT
040200        GO TO 311-EXIT.
040300     ADD 1 TO W00-MV-SCAN-SUBSCRIPT.
040400     SET W00-MV-IDX TO W00-MV-SCAN-SUBSCRIPT.
040500     IF W00-MV-CODE(W00-MV-IDX) EQUAL W00-AP-MV-CODE(W00-AP-IDX)
040600        MOVE "Y" TO W00-FOUND-MOVEMENT-SW
040700        GO TO 311-EXIT.
040800     GO TO 311-SCAN-LOOP.
040900*
041000 311-EXIT.
041100     EXIT.
041200*----------------------------------------------------------------------------
041300*
041400 320-COMPUTE-PCT-AND-PRINT.
041500*
041600     MOVE "N" TO W00-OVER-BUDGET-SW.
041700     IF W00-TOTAL-MOVEMENTS NOT LESS THAN WORK-BUDGET
041800        MOVE "Y" TO W00-OVER-BUDGET-SW.
041900*
042000     IF CLASS-IS-OVER-BUDGET
042100        MOVE 100 TO W00-PCT-INTEGER
042200        GO TO 320-PRINT.
042300*
042400     IF WORK-BUDGET EQUAL ZERO
042500        MOVE 0 TO W00-PCT-INTEGER
042600        GO TO 320-PRINT.
042700*
042800     COMPUTE W00-PCT-WORK ROUNDED =
042900             W00-TOTAL-MOVEMENTS * 100 / WORK-BUDGET.
043000     MOVE W00-PCT-WORK TO W00-PCT-INTEGER.
043100     IF W00-PCT-INTEGER GREATER THAN 100
043200        MOVE 100 TO W00-PCT-INTEGER.
043300*
043400 320-PRINT.
043500     IF W00-PRINTED-LINES EQUAL 0
043600        GO TO 320-WRITE-LINE.
043700     IF PAGE-FULL
043800        PERFORM 610-FINALIZE-PAGE THRU 610-EXIT
043900        PERFORM 600-PRINT-HEADINGS THRU 600-EXIT.
044000*
044100 320-WRITE-LINE.
044200     MOVE SPACES             TO DETAIL-1.
044300     MOVE WORK-CC-NAME       TO D-CC-NAME.
044400     MOVE WORK-NAME          TO D-MC-NAME.
044500     MOVE WORK-TYPE          TO D-TYPE.
044600     MOVE WORK-BUDGET        TO D-BUDGET.
044700     MOVE W00-TOTAL-MOVEMENTS TO D-CONSUMED.
044800     MOVE W00-PCT-INTEGER    TO D-PCT.
044900     MOVE SPACES             TO D-OVER-MARKER.
045000     IF CLASS-IS-OVER-BUDGET
045100        MOVE "*OB*" TO D-OVER-MARKER
045200        ADD 1 TO W00-CLASSES-OVER-BUDGET.
045300*
045400     MOVE DETAIL-1 TO BUDGET-REPORT-RECORD.
045500     WRITE BUDGET-REPORT-RECORD.
045600     ADD 1 TO W00-PRINTED-LINES.
045700*
045800     ADD W00-TOTAL-MOVEMENTS TO W00-CC-SUBTOTAL.
045900     ADD W00-TOTAL-MOVEMENTS TO W00-GRAND-TOTAL.
046000     ADD 1 TO W00-CLASSES-PROCESSED.
046100*
046200 320-EXIT.
046300     EXIT.
046400*----------------------------------------------------------------------------
046500*
046600 400-PRINT-COST-CENTER-SUBTOTAL.
046700*
046800     MOVE SPACES          TO CONTROL-BREAK.
046900     MOVE "SUBTOTAL FOR COST CENTER:" TO D-CB-LABEL.
047000     MOVE W00-SAVE-CC-NAME TO D-CB-CC-NAME.
047100     MOVE W00-CC-SUBTOTAL  TO D-CB-TOTAL.
047200*
047300     MOVE SPACES TO BUDGET-REPORT-RECORD.
047400     WRITE BUDGET-REPORT-RECORD.
047500     MOVE CONTROL-BREAK TO BUDGET-REPORT-RECORD.
047600     WRITE BUDGET-REPORT-RECORD.
047700     ADD 2 TO W00-PRINTED-LINES.
047800*
047900 400-EXIT.
048000     EXIT.
048100*----------------------------------------------------------------------------
048200*
048300 500-PRINT-GRAND-TOTAL.
048400*
048500     MOVE SPACES                    TO GRAND-TOTAL-LINE.
048600     MOVE W00-GRAND-TOTAL           TO G-TOTAL.
048700     MOVE W00-CLASSES-PROCESSED     TO G-CLASSES.
048800     MOVE W00-CLASSES-OVER-BUDGET   TO G-OVER-BUDGET.
048900*
049000     MOVE SPACES TO BUDGET-REPORT-RECORD.
049100     WRITE BUDGET-REPORT-RECORD.
049200     MOVE GRAND-TOTAL-LINE TO BUDGET-REPORT-RECORD.
049300     WRITE BUDGET-REPORT-RECORD.
049400     ADD 2 TO W00-PRINTED-LINES.
049500*
049600 500-EXIT.
049700     EXIT.
049800*----------------------------------------------------------------------------
049900*
050000 600-PRINT-HEADINGS.
050100*
050200     ADD 1 TO W00-PAGE-NUMBER.
050300     MOVE W00-TARGET-PERIOD    TO T-PERIOD-ID.
050400     MOVE W00-TODAY-CCYYMMDD   TO T-PROCESSING-DATE.
050500     MOVE TITLE TO BUDGET-REPORT-RECORD.
050600     WRITE BUDGET-REPORT-RECORD.
050700     MOVE HEADING-1 TO BUDGET-REPORT-RECORD.
050800     WRITE BUDGET-REPORT-RECORD.
050900     MOVE 0 TO W00-PRINTED-LINES.
051000*
051100 600-EXIT.
051200     EXIT.
051300*----------------------------------------------------------------------------
051400*
051500 610-FINALIZE-PAGE.
051600*
051700     MOVE SPACES TO BUDGET-REPORT-RECORD.
051800     WRITE BUDGET-REPORT-RECORD.
051900*
052000 610-EXIT.
052100     EXIT.
052200*----------------------------------------------------------------------------
