000100*
000200*    FDMOVEMT.CBL   -  Record layout of the MOVEMENT file.
000300*
000400     FD  MOVEMENT-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  MOVEMENT-RECORD.
000700         05  MV-CODE                  PIC X(08).
000800         05  MV-DESCRIPTION           PIC X(45).
000900         05  MV-VALUE                 PIC S9(11)V99.
001000         05  MV-DUE-DATE              PIC 9(08).
001100         05  MV-PERIOD-ID             PIC X(07).
001200         05  MV-STATE                 PIC X(10).
001300         05  MV-TYPE                  PIC X(12).
001400         05  MV-DIRECTION             PIC X(03).
001500         05  MV-INVOICE-PAID          PIC X(01).
001600         05  FILLER                   PIC X(01).
