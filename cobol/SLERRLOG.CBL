000100*
000200*    SLERRLOG.CBL   -  FILE-CONTROL entry for ERRLOG, the append-only
000300*    validation-error trail shared by the two validators and the
000400*    deletion engine.
000500*
000600     SELECT ERROR-LOG-FILE
000700            ASSIGN TO "ERRLOG"
000800            ORGANIZATION IS LINE SEQUENTIAL.
