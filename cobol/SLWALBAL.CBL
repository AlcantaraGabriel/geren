000100*
000200*    SLWALBAL.CBL   -  FILE-CONTROL entry for WALLETBL, the wallet
000300*    balance audit trail (append-only output).
000400*
000500     SELECT WALLET-BALANCE-FILE
000600            ASSIGN TO "WALLETBL"
000700            ORGANIZATION IS LINE SEQUENTIAL.
