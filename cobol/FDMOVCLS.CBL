000100*
000200*    FDMOVCLS.CBL   -  Record layout of the MOVEMENT-CLASS file.
000300*    Key is MC-NAME + MC-TYPE + MC-CC-NAME.
000400*
000500     FD  MOVEMENT-CLASS-FILE
000600         LABEL RECORDS ARE STANDARD.
000700     01  MOVEMENT-CLASS-RECORD.
000800         05  MC-NAME                  PIC X(45).
000900         05  MC-CC-NAME               PIC X(45).
001000         05  MC-TYPE                  PIC X(03).
001100         05  MC-BUDGET                PIC S9(11)V99.
001200         05  MC-BLOCKED               PIC X(01).
