000100*
000200*    SLMCLSOK.CBL   -  FILE-CONTROL entry for MOVCLSOK, the validated-
000300*    class file written by MOVCLASS-BUDGET-VALIDATOR.
000400*
000500     SELECT VALID-CLASS-FILE
000600            ASSIGN TO "MOVCLSOK"
000700            ORGANIZATION IS LINE SEQUENTIAL.
