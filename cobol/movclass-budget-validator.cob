000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. movclass-budget-validator.
000400 AUTHOR. R-PATEL.
000500 INSTALLATION. MIDSTATE DATA SERVICES.
000600 DATE-WRITTEN. 02/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - OPERATIONS RUN DECK ONLY.
000900*
001000*-----------------------------------------------------------------------
001100*  CHANGE LOG
001200*-----------------------------------------------------------------------
001300*  870203  RPT  REQ-0119  ORIGINAL EDIT OF THE MOVEMENT-CLASS FILE.
001400*                         DUPLICATE CHECK AND BUDGET-ENVELOPE CHECK
001500*                         AGAINST THE COST-CENTER MASTER.
001600*  890714  RPT  REQ-0177  COST CENTER NOW "CONTROLS BUDGET" ONLY WHEN
001700*                         ITS ENVELOPE FOR THE CLASS TYPE IS > ZERO;
001800*                         BEFORE THIS, A ZERO ENVELOPE REJECTED EVERY
001900*                         CLASS UNDER IT.
002000*  920406  JHH  REQ-0288  AVAILABLE-AMOUNT NOW PRINTED ON THE ERRLOG
002100*                         LINE, EDITED, PER ACCOUNTING'S REQUEST.
002200*  981109  DOK  Y2K-0003  YEAR 2000 REVIEW: NO DATE FIELDS EDITED BY
002300*                         THIS PROGRAM. NO CHANGE REQUIRED.
002400*  010822  TMB  REQ-0498  GROUP ACCUMULATOR TABLE ENLARGED FROM 200
002500*                         TO 500 ENTRIES - LARGEST COST CENTER NOW
002600*                         CARRIES OVER 300 EXPENSE CLASSES.
002700*-----------------------------------------------------------------------
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400    FILE-CONTROL.
003500*
003600       COPY "SLCOSTCT.CBL".
003700       COPY "SLMOVCLS.CBL".
003800       COPY "SLMCLSOK.CBL".
003900       COPY "SLERRLOG.CBL".
004000*
004100 DATA DIVISION.
004200    FILE SECTION.
004300*
004400       COPY "FDCOSTCT.CBL".
004500       COPY "FDMOVCLS.CBL".
004600       COPY "FDMCLSOK.CBL".
004700       COPY "FDERRLOG.CBL".
004800*
004900    WORKING-STORAGE SECTION.
005000*
005100      COPY "WSERRWRT.CBL".
005200      COPY "WSMNYEDT.CBL".
005300*
005400      01  W00-TODAY-CCYYMMDD            PIC 9(08).
005500      01  W00-TODAY-BROKEN-DOWN REDEFINES W00-TODAY-CCYYMMDD.
005600          05  W00-TODAY-CCYY            PIC 9(04).
005700          05  W00-TODAY-MM              PIC 9(02).
005800          05  W00-TODAY-DD              PIC 9(02).
005900*
006000      01  W00-CC-TABLE.
006100          05  W00-CC-ENTRY OCCURS 500 TIMES
006200                           INDEXED BY W00-CC-IDX.
006300              10  W00-CC-NAME           PIC X(45).
006400              10  W00-CC-REV-BUDGET     PIC S9(11)V99.
006500              10  W00-CC-EXP-BUDGET     PIC S9(11)V99.
006600      01  W00-CC-TABLE-RAW REDEFINES W00-CC-TABLE.
006700          05  W00-CC-RAW-ENTRY OCCURS 500 TIMES PIC X(71).
006800      77  W00-CC-COUNT                 PIC 9(04) COMP.
006900*
007000      01  W00-GRP-TABLE.
007100          05  W00-GRP-ENTRY OCCURS 500 TIMES
007200                            INDEXED BY W00-GRP-IDX.
007300              10  W00-GRP-CLASS-NAME    PIC X(45).
007400              10  W00-GRP-BUDGET        PIC S9(11)V99.
007450      01  W00-GRP-TABLE-RAW REDEFINES W00-GRP-TABLE.
007460          05  W00-GRP-RAW-ENTRY OCCURS 500 TIMES PIC X(58).
007500      77  W00-GRP-COUNT                PIC 9(04) COMP.
007600*
007700      77  W00-GROUP-CC-NAME            PIC X(45).
007800      77  W00-GROUP-TYPE               PIC X(03).
007900      77  W00-CONSUMED                 PIC S9(11)V99.
008000      77  W00-AVAILABLE                PIC S9(11)V99.
008100      77  W00-ACCEPTED-COUNT           PIC 9(05) COMP.
008200      77  W00-REJECTED-COUNT           PIC 9(05) COMP.
008300      77  W00-SUBSCRIPT                PIC 9(04) COMP.
008400*
008500      01  W00-SWITCHES                 PIC X(01).
008600          88  END-OF-MOVCLS                 VALUE "Y".
008700      01  W00-FOUND-CC-SW               PIC X(01).
008800          88  FOUND-COST-CENTER             VALUE "Y".
008900      01  W00-DUP-SW                    PIC X(01).
009000          88  CLASS-IS-DUPLICATE            VALUE "Y".
009100      01  W00-CONTROLS-BUDGET-SW        PIC X(01).
009200          88  COST-CENTER-CONTROLS-BUDGET   VALUE "Y".
009300*
009400*----------------------------------------------------------------------------
009500*
009600 PROCEDURE DIVISION.
009700*
009800 000-VALIDATE-ALL-CLASSES.
009900*
010000     ACCEPT W00-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
010100     MOVE 0 TO W00-ACCEPTED-COUNT.
010200     MOVE 0 TO W00-REJECTED-COUNT.
010300*
010400     OPEN INPUT  COST-CENTER-FILE.
010500     OPEN INPUT  MOVEMENT-CLASS-FILE.
010600     OPEN OUTPUT VALID-CLASS-FILE.
010700     OPEN OUTPUT ERROR-LOG-FILE.
010800*
010900     PERFORM 100-LOAD-COST-CENTER-TABLE THRU 100-EXIT.
011000*
011100     MOVE SPACES TO W00-GROUP-CC-NAME.
011200     MOVE SPACES TO W00-GROUP-TYPE.
011300     MOVE 0      TO W00-GRP-COUNT.
011400     MOVE "N"    TO W00-SWITCHES.
011500*
011600     PERFORM 200-READ-NEXT-CLASS THRU 200-EXIT.
011700     PERFORM 300-VALIDATE-NEXT-CLASS THRU 300-EXIT
011800             UNTIL END-OF-MOVCLS.
011900*
012000     CLOSE COST-CENTER-FILE.
012100     CLOSE MOVEMENT-CLASS-FILE.
012200     CLOSE VALID-CLASS-FILE.
012300     CLOSE ERROR-LOG-FILE.
012400*
012500     DISPLAY "MOVCLASS-BUDGET-VALIDATOR - ACCEPTED " W00-ACCEPTED-COUNT
012600             " REJECTED " W00-REJECTED-COUNT.
012700*
012800     EXIT PROGRAM.
012900     STOP RUN.
013000*----------------------------------------------------------------------------
013100*
013200 100-LOAD-COST-CENTER-TABLE.
013300*
013400     MOVE 0 TO W00-CC-COUNT.
013500*
013600 100-READ-LOOP.
013700     READ COST-CENTER-FILE
013800        AT END
013900           GO TO 100-EXIT.
014000*
014100     ADD 1 TO W00-CC-COUNT.
014200     SET W00-CC-IDX TO W00-CC-COUNT.
014300     MOVE CC-NAME             TO W00-CC-NAME(W00-CC-IDX).
014400     MOVE CC-REVENUES-BUDGET  TO W00-CC-REV-BUDGET(W00-CC-IDX).
014500     MOVE CC-EXPENSES-BUDGET  TO W00-CC-EXP-BUDGET(W00-CC-IDX).
014600     GO TO 100-READ-LOOP.
014700*
014800 100-EXIT.
014900     EXIT.
015000*----------------------------------------------------------------------------
015100*
015200 200-READ-NEXT-CLASS.
015300*
015400     READ MOVEMENT-CLASS-FILE
015500        AT END
015600           MOVE "Y" TO W00-SWITCHES
015700           GO TO 200-EXIT.
015800*
015900 200-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------------------
016200*
016300 300-VALIDATE-NEXT-CLASS.
016400*
016500     IF MC-CC-NAME NOT EQUAL W00-GROUP-CC-NAME
016600           OR MC-TYPE NOT EQUAL W00-GROUP-TYPE
016700        PERFORM 310-START-NEW-GROUP THRU 310-EXIT.
016800*
016900     PERFORM 320-CHECK-DUPLICATE THRU 320-EXIT.
017000*
017100     IF CLASS-IS-DUPLICATE
017200        MOVE MC-NAME TO W00-ERR-REFERENCE
017300        MOVE "MOVEMENT-CLASS DUPLICATED" TO W00-ERR-MESSAGE
017400        PERFORM WRITE-ERROR-LINE
017500        ADD 1 TO W00-REJECTED-COUNT
017600     ELSE
017700        PERFORM 330-FIND-COST-CENTER THRU 330-EXIT
017800        PERFORM 340-CHECK-BUDGET-ENVELOPE THRU 340-EXIT.
017900*
018000     PERFORM 200-READ-NEXT-CLASS THRU 200-EXIT.
018100*
018200 300-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------------------
018500*
018600 310-START-NEW-GROUP.
018700*
018800     MOVE MC-CC-NAME TO W00-GROUP-CC-NAME.
018900     MOVE MC-TYPE    TO W00-GROUP-TYPE.
019000     MOVE 0          TO W00-GRP-COUNT.
019100*
019200 310-EXIT.
019300     EXIT.
019400*----------------------------------------------------------------------------
019500*
019600 320-CHECK-DUPLICATE.
019700*
019800     MOVE "N" TO W00-DUP-SW.
019900     MOVE 0   TO W00-SUBSCRIPT.
020000*
020100 320-SCAN-LOOP.
020200     IF W00-SUBSCRIPT EQUAL W00-GRP-COUNT
020300        GO TO 320-EXIT.
020400*
020500     ADD 1 TO W00-SUBSCRIPT.
020600     SET W00-GRP-IDX TO W00-SUBSCRIPT.
020700     IF MC-NAME EQUAL W00-GRP-CLASS-NAME(W00-GRP-IDX)
020800        MOVE "Y" TO W00-DUP-SW
020900        GO TO 320-EXIT.
021000     GO TO 320-SCAN-LOOP.
021100*
021200 320-EXIT.
021300     EXIT.
021400*----------------------------------------------------------------------------
021500*
021600 330-FIND-COST-CENTER.
021700*
021800     MOVE "N" TO W00-FOUND-CC-SW.
021900     MOVE 0   TO W00-SUBSCRIPT.
022000*
022100 330-SCAN-LOOP.
022200     IF W00-SUBSCRIPT EQUAL W00-CC-COUNT
022300        GO TO 330-EXIT.
022400*
022500     ADD 1 TO W00-SUBSCRIPT.
022600     SET W00-CC-IDX TO W00-SUBSCRIPT.
022700     IF MC-CC-NAME EQUAL W00-CC-NAME(W00-CC-IDX)
022800        MOVE "Y" TO W00-FOUND-CC-SW
022900        GO TO 330-EXIT.
023000     GO TO 330-SCAN-LOOP.
023100*
023200 330-EXIT.
023300     EXIT.
023400*----------------------------------------------------------------------------
023500*
023600 340-CHECK-BUDGET-ENVELOPE.
023700*
023800     MOVE "N" TO W00-CONTROLS-BUDGET-SW.
023900*
024000     IF NOT FOUND-COST-CENTER
024100        GO TO 344-ENVELOPE-DONE.
024200*
024300     IF MC-TYPE NOT EQUAL "IN "
024400        GO TO 341-CHECK-EXPENSE-SIDE.
024500     IF W00-CC-REV-BUDGET(W00-CC-IDX) GREATER THAN ZERO
024600        MOVE "Y" TO W00-CONTROLS-BUDGET-SW.
024700     GO TO 344-ENVELOPE-DONE.
024800*
024900 341-CHECK-EXPENSE-SIDE.
025000     IF W00-CC-EXP-BUDGET(W00-CC-IDX) GREATER THAN ZERO
025100        MOVE "Y" TO W00-CONTROLS-BUDGET-SW.
025200*
025300 344-ENVELOPE-DONE.
025400     IF NOT COST-CENTER-CONTROLS-BUDGET
025500        PERFORM 350-ACCEPT-CLASS THRU 350-EXIT
025600        GO TO 340-EXIT.
025700*
025800     PERFORM 360-SUM-GROUP-BUDGETS THRU 360-EXIT.
025810     IF MC-TYPE NOT EQUAL "IN "
025820        GO TO 342-EXPENSE-AVAILABLE.
025830     COMPUTE W00-AVAILABLE =
025840             W00-CC-REV-BUDGET(W00-CC-IDX) - W00-CONSUMED.
025850     GO TO 343-TEST-AVAILABLE.
025900*
025910 342-EXPENSE-AVAILABLE.
025920     COMPUTE W00-AVAILABLE =
025930             W00-CC-EXP-BUDGET(W00-CC-IDX) - W00-CONSUMED.
025940*
025950 343-TEST-AVAILABLE.
025960     IF W00-AVAILABLE NOT LESS THAN MC-BUDGET
025970        PERFORM 350-ACCEPT-CLASS THRU 350-EXIT
025980        GO TO 340-EXIT.
025990*
026000     MOVE W00-AVAILABLE TO W00-MONEY-EDIT-IN.
026100     PERFORM EDIT-MONEY-FIELD.
026200     MOVE MC-NAME TO W00-ERR-REFERENCE.
026300     STRING "BUDGET EXCEEDS AVAILABLE ENVELOPE OF "
026400            W00-MONEY-EDIT-OUT
026500       INTO W00-ERR-MESSAGE.
026700     PERFORM WRITE-ERROR-LINE.
026800     ADD 1 TO W00-REJECTED-COUNT.
027100*
027200 340-EXIT.
027300     EXIT.
027400*----------------------------------------------------------------------------
027500*
027600 350-ACCEPT-CLASS.
027700*
027800     MOVE SPACES TO VALID-CLASS-RECORD.
027900     MOVE MC-NAME     TO VC-NAME.
028000     MOVE MC-CC-NAME  TO VC-CC-NAME.
028100     MOVE MC-TYPE     TO VC-TYPE.
028200     MOVE MC-BUDGET   TO VC-BUDGET.
028300     MOVE MC-BLOCKED  TO VC-BLOCKED.
028400     WRITE VALID-CLASS-RECORD.
028500*
028600     ADD 1 TO W00-GRP-COUNT.
028700     SET W00-GRP-IDX TO W00-GRP-COUNT.
028800     MOVE MC-NAME   TO W00-GRP-CLASS-NAME(W00-GRP-IDX).
028900     MOVE MC-BUDGET TO W00-GRP-BUDGET(W00-GRP-IDX).
029000     ADD 1 TO W00-ACCEPTED-COUNT.
029100*
029200 350-EXIT.
029300     EXIT.
029400*----------------------------------------------------------------------------
029500*
029600 360-SUM-GROUP-BUDGETS.
029700*
029800     MOVE 0 TO W00-CONSUMED.
029900     MOVE 0 TO W00-SUBSCRIPT.
030000*
030100 360-SUM-LOOP.
030200     IF W00-SUBSCRIPT EQUAL W00-GRP-COUNT
030300        GO TO 360-EXIT.
030400*
030500     ADD 1 TO W00-SUBSCRIPT.
030600     SET W00-GRP-IDX TO W00-SUBSCRIPT.
030700     ADD W00-GRP-BUDGET(W00-GRP-IDX) TO W00-CONSUMED.
030800     GO TO 360-SUM-LOOP.
030900*
031000 360-EXIT.
031100     EXIT.
031200*----------------------------------------------------------------------------
031300*
031400     COPY "PLERRWRT.CBL".
031500     COPY "PLMNYEDT.CBL".
031600*----------------------------------------------------------------------------
