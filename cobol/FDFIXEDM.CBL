000100*
000200*    FDFIXEDM.CBL   -  Record layout of the FIXED-MOVEMENT master.
000300*
000400     FD  FIXED-MOVEMENT-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  FIXED-MOVEMENT-RECORD.
000700         05  FM-CODE                  PIC X(08).
000800         05  FM-IDENTIFICATION        PIC X(45).
000900         05  FM-DESCRIPTION           PIC X(45).
001000         05  FM-VALUE                 PIC S9(11)V99.
001100         05  FM-UNDETERMINED          PIC X(01).
001200         05  FM-QUOTES                PIC 9(04).
001300         05  FM-LAUNCHED              PIC 9(04).
001400         05  FM-AUTO-LAUNCH           PIC X(01).
001500         05  FM-STATUS                PIC X(09).
001600         05  FM-START-DATE            PIC 9(08).
001700         05  FILLER                   PIC X(01).
