000100*
000200*    SLDELREQ.CBL   -  FILE-CONTROL entry for DELREQ, the deletion-
000300*    request input (one movement code per record).
000400*
000500     SELECT DELETE-REQUEST-FILE
000600            ASSIGN TO "DELREQ"
000700            ORGANIZATION IS LINE SEQUENTIAL.
