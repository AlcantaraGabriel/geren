000100*
000200*    FDWALLET.CBL   -  Record layout of the WALLET master.
000300*
000400     FD  WALLET-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  WALLET-RECORD.
000700         05  WA-NAME                  PIC X(45).
000800         05  WA-BANK                  PIC X(45).
000900         05  WA-BALANCE               PIC S9(11)V99.
001000         05  WA-BLOCKED               PIC X(01).
