000100*
000200*    SLCOSTCT.CBL   -  FILE-CONTROL entry for the COST-CENTER master.
000300*
000400     SELECT COST-CENTER-FILE
000500            ASSIGN TO "COSTCTR"
000600            ORGANIZATION IS LINE SEQUENTIAL.
