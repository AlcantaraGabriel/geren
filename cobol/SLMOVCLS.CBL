000100*
000200*    SLMOVCLS.CBL   -  FILE-CONTROL entry for the MOVEMENT-CLASS file,
000300*    sorted by MC-CC-NAME, MC-TYPE, MC-NAME before this run.
000400*
000500     SELECT MOVEMENT-CLASS-FILE
000600            ASSIGN TO "MOVCLASS"
000700            ORGANIZATION IS LINE SEQUENTIAL.
