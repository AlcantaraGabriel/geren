000100*
000200*    PLMNYEDT.CBL   -  Shared paragraph that edits a signed amount
000300*    into the shop's ZZZ,ZZZ,ZZ9.99- display form, used when building
000400*    ERRLOG text and the BUDGRPT detail/subtotal/grand-total lines.
000500*
000600 EDIT-MONEY-FIELD.
000700*
000800     MOVE W00-MONEY-EDIT-IN  TO W00-MONEY-EDIT-OUT.
000900*----------------------------------------------------------------------------
