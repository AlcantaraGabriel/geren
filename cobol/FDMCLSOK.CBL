000100*
000200*    FDMCLSOK.CBL   -  Record layout of the validated-class file.
000300*    Same shape as MOVEMENT-CLASS-RECORD but carries the VC- prefix so
000400*    the two copybooks can coexist in the validator program.
000500*
000600     FD  VALID-CLASS-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  VALID-CLASS-RECORD.
000900         05  VC-NAME                  PIC X(45).
001000         05  VC-CC-NAME               PIC X(45).
001100         05  VC-TYPE                  PIC X(03).
001200         05  VC-BUDGET                PIC S9(11)V99.
001300         05  VC-BLOCKED               PIC X(01).
001400         05  FILLER                   PIC X(01).
