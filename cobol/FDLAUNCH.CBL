000100*
000200*    FDLAUNCH.CBL   -  Record layout of the LAUNCH file.
000300*
000400     FD  LAUNCH-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  LAUNCH-RECORD.
000700         05  LA-CODE                  PIC X(08).
000800         05  LA-FM-CODE               PIC X(08).
000900         05  LA-MV-CODE               PIC X(08).
001000         05  LA-PERIOD-ID             PIC X(07).
001100         05  LA-QUOTE                 PIC 9(04).
