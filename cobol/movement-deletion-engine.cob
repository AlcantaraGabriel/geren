000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. movement-deletion-engine.
000400 AUTHOR. J-HOLLOWAY.
000500 INSTALLATION. MIDSTATE DATA SERVICES.
000600 DATE-WRITTEN. 05/18/1987.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - OPERATIONS RUN DECK ONLY.
000900*
001000*-----------------------------------------------------------------------
001100*  CHANGE LOG
001200*-----------------------------------------------------------------------
001300*  870518  JHH  REQ-0137  ORIGINAL DELETE EDIT - NOT-FOUND AND CLOSED-
001400*                         PERIOD REJECTIONS ONLY.
001500*  900503  RPT  REQ-0331  ADDED BALANCE-RETURN FOR PAID IN-CASH
001600*                         MOVEMENTS BEING DELETED.
001700*  930729  RPT  REQ-0398  ADDED THE PAID-INVOICE REJECTION FOR
001800*                         MOVEMENTS TIED TO A PAID CARD INVOICE.
001900*  960108  DOK  REQ-0441  FIXED MOVEMENT REOPENED TO ACTIVE WHEN THE
002000*                         DELETED MOVEMENT WAS ITS LAST LAUNCHED QUOTE.
002100*  981128  DOK  Y2K-0003  YEAR 2000 REVIEW: NO DATE FIELDS EDITED BY
002200*                         THIS PROGRAM. NO CHANGE REQUIRED.
002300*  050211  TMB  REQ-0538  DELETE-REQUEST FILE NOW JUST THE MOVEMENT
002400*                         CODE - DROPPED THE UNUSED REASON-CODE FIELD
002500*                         CARRIED SINCE 1987 AND NEVER POPULATED.
002530*  050306  TMB  REQ-0541  220 WAS COMPARING THE WRONG LAUNCH TABLE
002540*                         ENTRY AGAINST THE HIGHEST QUOTE (LEFTOVER
002550*                         INDEX FROM 221'S OWN SCAN) SO THE REOPEN-TO-
002560*                         ACTIVE DECISION WAS RIGHT ONLY BY ACCIDENT.
002570*                         NOW COMPARES THE DELETED MOVEMENT'S OWN
002580*                         LAUNCH ENTRY.
002600*-----------------------------------------------------------------------
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300    FILE-CONTROL.
003400*
003500       COPY "SLDELREQ.CBL".
003600       COPY "SLMOVEMT.CBL".
003700       COPY "SLWALLET.CBL".
003800       COPY "SLWALBAL.CBL".
003900       COPY "SLFIXEDM.CBL".
004000       COPY "SLLAUNCH.CBL".
004100       COPY "SLFINPER.CBL".
004200       COPY "SLERRLOG.CBL".
004300*
004400 DATA DIVISION.
004500    FILE SECTION.
004600*
004700       COPY "FDDELREQ.CBL".
004800       COPY "FDMOVEMT.CBL".
004900       COPY "FDWALLET.CBL".
005000       COPY "FDWALBAL.CBL".
005100       COPY "FDFIXEDM.CBL".
005200       COPY "FDLAUNCH.CBL".
005300       COPY "FDFINPER.CBL".
005400       COPY "FDERRLOG.CBL".
005500*
005600    WORKING-STORAGE SECTION.
005700*
005800      COPY "WSERRWRT.CBL".
005900*
006000      01  W00-TODAY-CCYYMMDD            PIC 9(08).
006100      01  W00-TODAY-BROKEN-DOWN REDEFINES W00-TODAY-CCYYMMDD.
006200          05  W00-TODAY-CCYY            PIC 9(04).
006300          05  W00-TODAY-MM              PIC 9(02).
006400          05  W00-TODAY-DD              PIC 9(02).
006500*
006600      01  W00-MV-TABLE.
006700          05  W00-MV-ENTRY OCCURS 3000 TIMES INDEXED BY W00-MV-IDX.
006800              10  W00-MV-CODE           PIC X(08).
006900              10  W00-MV-DESC           PIC X(45).
007000              10  W00-MV-VALUE          PIC S9(11)V99.
007100              10  W00-MV-DUE            PIC 9(08).
007200              10  W00-MV-PERIOD         PIC X(07).
007300              10  W00-MV-STATE          PIC X(10).
007400              10  W00-MV-TYPE           PIC X(12).
007500              10  W00-MV-DIRECTION      PIC X(03).
007600              10  W00-MV-INV-PAID       PIC X(01).
007700      01  W00-MV-TABLE-RAW REDEFINES W00-MV-TABLE.
007800          05  W00-MV-RAW-ENTRY OCCURS 3000 TIMES PIC X(100).
007900      77  W00-MV-COUNT                 PIC 9(05) COMP.
008000*
008100      01  W00-WA-TABLE.
008200          05  W00-WA-ENTRY OCCURS 500 TIMES INDEXED BY W00-WA-IDX.
008300              10  W00-WA-NAME           PIC X(45).
008400              10  W00-WA-BANK           PIC X(45).
008500              10  W00-WA-BALANCE        PIC S9(11)V99.
008600              10  W00-WA-BLOCKED        PIC X(01).
008700      01  W00-WA-TABLE-RAW REDEFINES W00-WA-TABLE.
008800          05  W00-WA-RAW-ENTRY OCCURS 500 TIMES PIC X(92).
008900      77  W00-WA-COUNT                 PIC 9(05) COMP.
009000*
009100      01  W00-FM-TABLE.
009200          05  W00-FM-ENTRY OCCURS 300 TIMES INDEXED BY W00-FM-IDX.
009300              10  W00-FM-CODE           PIC X(08).
009400              10  W00-FM-IDENT          PIC X(45).
009500              10  W00-FM-DESC           PIC X(45).
009600              10  W00-FM-VALUE          PIC S9(11)V99.
009700              10  W00-FM-UNDET          PIC X(01).
009800              10  W00-FM-QUOTES         PIC 9(04).
009900              10  W00-FM-LAUNCHED       PIC 9(04).
010000              10  W00-FM-AUTO           PIC X(01).
010100              10  W00-FM-STATUS         PIC X(09).
010200              10  W00-FM-START          PIC 9(08).
010300      77  W00-FM-COUNT                 PIC 9(05) COMP.
010400*
010500      01  W00-LA-TABLE.
010600          05  W00-LA-ENTRY OCCURS 6000 TIMES INDEXED BY W00-LA-IDX.
010700              10  W00-LA-CODE           PIC X(08).
010800              10  W00-LA-FM-CODE        PIC X(08).
010900              10  W00-LA-MV-CODE        PIC X(08).
011000              10  W00-LA-PERIOD         PIC X(07).
011100              10  W00-LA-QUOTE          PIC 9(04).
011200      77  W00-LA-COUNT                 PIC 9(05) COMP.
011300*
011400      01  W00-FP-TABLE.
011500          05  W00-FP-ENTRY OCCURS 60 TIMES INDEXED BY W00-FP-IDX.
011600              10  W00-FP-ID             PIC X(07).
011700              10  W00-FP-START          PIC 9(08).
011800              10  W00-FP-END            PIC 9(08).
011900              10  W00-FP-CLOSED         PIC X(01).
012000      77  W00-FP-COUNT                 PIC 9(04) COMP.
012100*
012200      77  W00-DELETE-MV-CODE            PIC X(08).
012300      77  W00-RETURN-VALUE              PIC S9(11)V99.
012400      77  W00-OLD-BALANCE               PIC S9(11)V99.
012500      77  W00-NEW-BALANCE               PIC S9(11)V99.
012600      77  W00-NEGATIVE-SW               PIC X(01).
012700      77  W00-HIGHEST-QUOTE             PIC 9(04) COMP.
012900      77  W00-SUBSCRIPT                 PIC 9(05) COMP.
013000      77  W00-AP-SCAN-HOLD              PIC 9(05) COMP.
013000      77  W00-DELETED-COUNT             PIC 9(05) COMP.
013100      77  W00-REJECTED-COUNT            PIC 9(05) COMP.
013200*
013300      77  W00-FOUND-MV-SW               PIC X(01).
013400          88  FOUND-MOVEMENT-RECORD         VALUE "Y".
013500      77  W00-FOUND-WA-SW               PIC X(01).
013600          88  FOUND-WALLET-RECORD           VALUE "Y".
013700      77  W00-FOUND-FM-SW               PIC X(01).
013800          88  FOUND-FIXED-MOVEMENT           VALUE "Y".
013900      77  W00-FOUND-FP-SW               PIC X(01).
014000          88  FOUND-FINANCIAL-PERIOD         VALUE "Y".
014100      77  W00-PERIOD-CLOSED-SW          PIC X(01).
014200          88  DELETE-PERIOD-IS-CLOSED        VALUE "Y".
014300      77  W00-REJECT-SW                 PIC X(01).
014400          88  DELETE-REQUEST-REJECTED        VALUE "Y".
014500*
014600      01  W00-SWITCHES                  PIC X(01).
014700          88  END-OF-DELREQ                  VALUE "Y".
014800*
014900*----------------------------------------------------------------------------
015000*
015100 PROCEDURE DIVISION.
015200*
015300 000-PROCESS-ALL-DELETE-REQUESTS.
015400*
015500     ACCEPT W00-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
015600     MOVE 0 TO W00-DELETED-COUNT.
015700     MOVE 0 TO W00-REJECTED-COUNT.
015800*
015900     OPEN INPUT MOVEMENT-FILE.
016000     PERFORM 100-LOAD-MOVEMENT-TABLE THRU 100-EXIT.
016100     CLOSE MOVEMENT-FILE.
016200*
016300     OPEN INPUT WALLET-FILE.
016400     PERFORM 110-LOAD-WALLET-TABLE THRU 110-EXIT.
016500     CLOSE WALLET-FILE.
016600*
016700     OPEN INPUT FIXED-MOVEMENT-FILE.
016800     PERFORM 120-LOAD-FIXEDMV-TABLE THRU 120-EXIT.
016900     CLOSE FIXED-MOVEMENT-FILE.
017000*
017100     OPEN INPUT LAUNCH-FILE.
017200     PERFORM 130-LOAD-LAUNCH-TABLE THRU 130-EXIT.
017300     CLOSE LAUNCH-FILE.
017400*
017500     OPEN INPUT FINANCIAL-PERIOD-FILE.
017600     PERFORM 140-LOAD-PERIOD-TABLE THRU 140-EXIT.
017700     CLOSE FINANCIAL-PERIOD-FILE.
017800*
017900     OPEN INPUT  DELETE-REQUEST-FILE.
018000     OPEN OUTPUT ERROR-LOG-FILE.
018100     OPEN EXTEND WALLET-BALANCE-FILE.
018200*
018300     MOVE "N" TO W00-SWITCHES.
018400     PERFORM 200-PROCESS-NEXT-DELETE-REQUEST THRU 200-EXIT
018500             UNTIL END-OF-DELREQ.
018600*
018700     CLOSE DELETE-REQUEST-FILE.
018800     CLOSE ERROR-LOG-FILE.
018900     CLOSE WALLET-BALANCE-FILE.
019000*
019100     OPEN OUTPUT MOVEMENT-FILE.
019200     PERFORM 300-REWRITE-MOVEMENT THRU 300-EXIT.
019300     CLOSE MOVEMENT-FILE.
019400*
019500     OPEN OUTPUT WALLET-FILE.
019600     PERFORM 310-REWRITE-WALLET THRU 310-EXIT.
019700     CLOSE WALLET-FILE.
019800*
019900     OPEN OUTPUT FIXED-MOVEMENT-FILE.
020000     PERFORM 320-REWRITE-FIXEDMV THRU 320-EXIT.
020100     CLOSE FIXED-MOVEMENT-FILE.
020200*
020300     DISPLAY "MOVEMENT-DELETION-ENGINE - DELETED " W00-DELETED-COUNT
020400             " REJECTED " W00-REJECTED-COUNT.
020500*
020600     EXIT PROGRAM.
020700     STOP RUN.
020800*----------------------------------------------------------------------------
020900*
021000 100-LOAD-MOVEMENT-TABLE.
021100*
021200     MOVE 0 TO W00-MV-COUNT.
021300*
021400 100-READ-LOOP.
021500     READ MOVEMENT-FILE
021600        AT END
021700           GO TO 100-EXIT.
021800     ADD 1 TO W00-MV-COUNT.
021900     SET W00-MV-IDX TO W00-MV-COUNT.
022000     MOVE MV-CODE         TO W00-MV-CODE(W00-MV-IDX).
022100     MOVE MV-DESCRIPTION  TO W00-MV-DESC(W00-MV-IDX).
022200     MOVE MV-VALUE        TO W00-MV-VALUE(W00-MV-IDX).
022300     MOVE MV-DUE-DATE     TO W00-MV-DUE(W00-MV-IDX).
022400     MOVE MV-PERIOD-ID    TO W00-MV-PERIOD(W00-MV-IDX).
022500     MOVE MV-STATE        TO W00-MV-STATE(W00-MV-IDX).
022600     MOVE MV-TYPE         TO W00-MV-TYPE(W00-MV-IDX).
022700     MOVE MV-DIRECTION    TO W00-MV-DIRECTION(W00-MV-IDX).
022800     MOVE MV-INVOICE-PAID TO W00-MV-INV-PAID(W00-MV-IDX).
022900     GO TO 100-READ-LOOP.
023000*
023100 100-EXIT.
023200     EXIT.
023300*----------------------------------------------------------------------------
023400*
023500 110-LOAD-WALLET-TABLE.
023600*
023700     MOVE 0 TO W00-WA-COUNT.
023800*
023900 110-READ-LOOP.
024000     READ WALLET-FILE
024100        AT END
024200           GO TO 110-EXIT.
024300     ADD 1 TO W00-WA-COUNT.
024400     SET W00-WA-IDX TO W00-WA-COUNT.
024500     MOVE WA-NAME    TO W00-WA-NAME(W00-WA-IDX).
024600     MOVE WA-BANK    TO W00-WA-BANK(W00-WA-IDX).
024700     MOVE WA-BALANCE TO W00-WA-BALANCE(W00-WA-IDX).
024800     MOVE WA-BLOCKED TO W00-WA-BLOCKED(W00-WA-IDX).
024900     GO TO 110-READ-LOOP.
025000*
025100 110-EXIT.
025200     EXIT.
025300*----------------------------------------------------------------------------
025400*
025500 120-LOAD-FIXEDMV-TABLE.
025600*
025700     MOVE 0 TO W00-FM-COUNT.
025800*
025900 120-READ-LOOP.
026000     READ FIXED-MOVEMENT-FILE
026100        AT END
026200           GO TO 120-EXIT.
026300     ADD 1 TO W00-FM-COUNT.
026400     SET W00-FM-IDX TO W00-FM-COUNT.
026500     MOVE FM-CODE           TO W00-FM-CODE(W00-FM-IDX).
026600     MOVE FM-IDENTIFICATION TO W00-FM-IDENT(W00-FM-IDX).
026700     MOVE FM-DESCRIPTION    TO W00-FM-DESC(W00-FM-IDX).
026800     MOVE FM-VALUE          TO W00-FM-VALUE(W00-FM-IDX).
026900     MOVE FM-UNDETERMINED   TO W00-FM-UNDET(W00-FM-IDX).
027000     MOVE FM-QUOTES         TO W00-FM-QUOTES(W00-FM-IDX).
027100     MOVE FM-LAUNCHED       TO W00-FM-LAUNCHED(W00-FM-IDX).
027200     MOVE FM-AUTO-LAUNCH    TO W00-FM-AUTO(W00-FM-IDX).
027300     MOVE FM-STATUS         TO W00-FM-STATUS(W00-FM-IDX).
027400     MOVE FM-START-DATE     TO W00-FM-START(W00-FM-IDX).
027500     GO TO 120-READ-LOOP.
027600*
027700 120-EXIT.
027800     EXIT.
027900*----------------------------------------------------------------------------
028000*
028100 130-LOAD-LAUNCH-TABLE.
028200*
028300     MOVE 0 TO W00-LA-COUNT.
028400*
028500 130-READ-LOOP.
028600     READ LAUNCH-FILE
028700        AT END
028800           GO TO 130-EXIT.
028900     ADD 1 TO W00-LA-COUNT.
029000     SET W00-LA-IDX TO W00-LA-COUNT.
029100     MOVE LA-CODE    TO W00-LA-CODE(W00-LA-IDX).
029200     MOVE LA-FM-CODE TO W00-LA-FM-CODE(W00-LA-IDX).
029300     MOVE LA-MV-CODE TO W00-LA-MV-CODE(W00-LA-IDX).
029400     MOVE LA-PERIOD-ID TO W00-LA-PERIOD(W00-LA-IDX).
029500     MOVE LA-QUOTE   TO W00-LA-QUOTE(W00-LA-IDX).
029600     GO TO 130-READ-LOOP.
029700*
029800 130-EXIT.
029900     EXIT.
030000*----------------------------------------------------------------------------
030100*
030200 140-LOAD-PERIOD-TABLE.
030300*
030400     MOVE 0 TO W00-FP-COUNT.
030500*
030600 140-READ-LOOP.
030700     READ FINANCIAL-PERIOD-FILE
030800        AT END
030900           GO TO 140-EXIT.
031000     ADD 1 TO W00-FP-COUNT.
031100     SET W00-FP-IDX TO W00-FP-COUNT.
031200     MOVE FP-IDENTIFICATION TO W00-FP-ID(W00-FP-IDX).
031300     MOVE FP-START-DATE     TO W00-FP-START(W00-FP-IDX).
031400     MOVE FP-END-DATE       TO W00-FP-END(W00-FP-IDX).
031500     MOVE FP-CLOSED         TO W00-FP-CLOSED(W00-FP-IDX).
031600     GO TO 140-READ-LOOP.
031700*
031800 140-EXIT.
031900     EXIT.
032000*----------------------------------------------------------------------------
032100*
032200 200-PROCESS-NEXT-DELETE-REQUEST.
032300*
032400     READ DELETE-REQUEST-FILE
032500        AT END
032600           MOVE "Y" TO W00-SWITCHES
032700           GO TO 200-EXIT.
032800*
032900     MOVE DR-MV-CODE TO W00-DELETE-MV-CODE.
033000     MOVE "N" TO W00-REJECT-SW.
033100*
033200     PERFORM 210-VALIDATE-DELETE-REQUEST THRU 210-EXIT.
033300     IF DELETE-REQUEST-REJECTED
033400        ADD 1 TO W00-REJECTED-COUNT
033500        GO TO 200-EXIT.
033600*
033700     PERFORM 220-REOPEN-FIXED-MOVEMENT-IF-LAST THRU 220-EXIT.
033800*
033810*    050211 TMB  CARD-INVOICE MOVEMENTS NEVER TOUCH A WALLET WHEN
033820*    050211 TMB  POSTED (CREDIT-CARD SETTLES VIA THE INVOICE LATER)
033830*    050211 TMB  SO ONLY MV-TYPE "MOVEMENT" IS ELIGIBLE FOR RETURN.
033900     IF W00-MV-STATE(W00-MV-IDX) EQUAL "PAID      "
033910        AND W00-MV-TYPE(W00-MV-IDX) EQUAL "MOVEMENT    "
034000        PERFORM 230-RETURN-WALLET-BALANCE THRU 230-EXIT.
034100*
034200     MOVE "CANCELED" TO W00-MV-STATE(W00-MV-IDX).
034300     ADD 1 TO W00-DELETED-COUNT.
034400*
034500 200-EXIT.
034600     EXIT.
034700*----------------------------------------------------------------------------
034800*
034900 210-VALIDATE-DELETE-REQUEST.
035000*
035100     PERFORM 211-FIND-MOVEMENT THRU 211-EXIT.
035200     IF NOT FOUND-MOVEMENT-RECORD
035300        MOVE W00-DELETE-MV-CODE TO W00-ERR-REFERENCE
035400        MOVE "MOVEMENT NOT FOUND" TO W00-ERR-MESSAGE
035500        PERFORM WRITE-ERROR-LINE
035600        MOVE "Y" TO W00-REJECT-SW
035700        GO TO 210-EXIT.
035800*
035900     IF W00-MV-INV-PAID(W00-MV-IDX) EQUAL "Y"
036000        MOVE W00-DELETE-MV-CODE TO W00-ERR-REFERENCE
036100        MOVE "PAID INVOICE" TO W00-ERR-MESSAGE
036200        PERFORM WRITE-ERROR-LINE
036300        MOVE "Y" TO W00-REJECT-SW
036400        GO TO 210-EXIT.
036500*
036600     PERFORM 212-FIND-PERIOD THRU 212-EXIT.
036700     IF FOUND-FINANCIAL-PERIOD
036800           AND DELETE-PERIOD-IS-CLOSED
036900        MOVE W00-DELETE-MV-CODE TO W00-ERR-REFERENCE
037000        MOVE "CLOSED PERIOD" TO W00-ERR-MESSAGE
037100        PERFORM WRITE-ERROR-LINE
037200        MOVE "Y" TO W00-REJECT-SW.
037300*
037400 210-EXIT.
037500     EXIT.
037600*----------------------------------------------------------------------------
037700*
037800 211-FIND-MOVEMENT.
037900*
038000     MOVE "N" TO W00-FOUND-MV-SW.
038100     MOVE 0   TO W00-SUBSCRIPT.
038200*
038300 211-SCAN-LOOP.
038400     IF W00-SUBSCRIPT EQUAL W00-MV-COUNT
038500        GO TO 211-EXIT.
038600     ADD 1 TO W00-SUBSCRIPT.
038700     SET W00-MV-IDX TO W00-SUBSCRIPT.
038800     IF W00-MV-CODE(W00-MV-IDX) EQUAL W00-DELETE-MV-CODE
038900        MOVE "Y" TO W00-FOUND-MV-SW
039000        GO TO 211-EXIT.
039100     GO TO 211-SCAN-LOOP.
039200*
039300 211-EXIT.
039400     EXIT.
039500*----------------------------------------------------------------------------
039600*
039700 212-FIND-PERIOD.
039800*
039900     MOVE "N" TO W00-FOUND-FP-SW.
040000     MOVE "N" TO W00-PERIOD-CLOSED-SW.
040100     MOVE 0   TO W00-SUBSCRIPT.
040200*
040300 212-SCAN-LOOP.
040400     IF W00-SUBSCRIPT EQUAL W00-FP-COUNT
040500        GO TO 212-EXIT.
040600     ADD 1 TO W00-SUBSCRIPT.
040700     SET W00-FP-IDX TO W00-SUBSCRIPT.
040800     IF W00-FP-ID(W00-FP-IDX) EQUAL W00-MV-PERIOD(W00-MV-IDX)
040900        MOVE "Y" TO W00-FOUND-FP-SW
041000        MOVE W00-FP-CLOSED(W00-FP-IDX) TO W00-PERIOD-CLOSED-SW
041100        GO TO 212-EXIT.
041200     GO TO 212-SCAN-LOOP.
041300*
041400 212-EXIT.
041500     EXIT.
041600*----------------------------------------------------------------------------
041700*
041800 220-REOPEN-FIXED-MOVEMENT-IF-LAST.
041900*
042000     MOVE 0 TO W00-HIGHEST-QUOTE.
042200     MOVE 0 TO W00-SUBSCRIPT.
042300*
042400 220-SCAN-LOOP.
042500     IF W00-SUBSCRIPT EQUAL W00-LA-COUNT
042600        GO TO 220-SCAN-DONE.
042700     ADD 1 TO W00-SUBSCRIPT.
042800     SET W00-LA-IDX TO W00-SUBSCRIPT.
042900     IF W00-LA-MV-CODE(W00-LA-IDX) NOT EQUAL W00-DELETE-MV-CODE
043000        GO TO 220-SCAN-LOOP.
043100*
043200     PERFORM 221-FIND-HIGHEST-QUOTE-FOR-FM THRU 221-EXIT.
043250*    050306 TMB  221 LEAVES W00-LA-IDX AT THE LAST LAUNCH TABLE
043260*    050306 TMB  ENTRY IT SCANNED, NOT AT THIS MOVEMENT'S OWN
043270*    050306 TMB  LAUNCH RECORD - COMPARE BY W00-SUBSCRIPT INSTEAD.
043300     IF W00-LA-QUOTE(W00-SUBSCRIPT) EQUAL W00-HIGHEST-QUOTE
043400        PERFORM 222-FIND-FIXED-MOVEMENT THRU 222-EXIT
043500        IF FOUND-FIXED-MOVEMENT
043600           MOVE "ACTIVE" TO W00-FM-STATUS(W00-FM-IDX).
043700     GO TO 220-SCAN-DONE.
043800*
043900 220-SCAN-DONE.
044000*
044100 220-EXIT.
044200     EXIT.
044300*----------------------------------------------------------------------------
044400*
044500 221-FIND-HIGHEST-QUOTE-FOR-FM.
044600*
044700     MOVE 0 TO W00-HIGHEST-QUOTE.
044800     MOVE 0 TO W00-AP-SCAN-HOLD.
044900*
045000 221-SCAN-LOOP.
045100     IF W00-AP-SCAN-HOLD EQUAL W00-LA-COUNT
045200        GO TO 221-EXIT.
045300     ADD 1 TO W00-AP-SCAN-HOLD.
045400     SET W00-LA-IDX TO W00-AP-SCAN-HOLD.
045500     IF W00-LA-FM-CODE(W00-LA-IDX) NOT EQUAL W00-LA-FM-CODE(W00-SUBSCRIPT)
045600        GO TO 221-SCAN-LOOP.
045700     IF W00-LA-QUOTE(W00-LA-IDX) GREATER THAN W00-HIGHEST-QUOTE
045800        MOVE W00-LA-QUOTE(W00-LA-IDX) TO W00-HIGHEST-QUOTE.
045900     GO TO 221-SCAN-LOOP.
046000*
046100 221-EXIT.
046200     EXIT.
046300*----------------------------------------------------------------------------
046400*
046500 222-FIND-FIXED-MOVEMENT.
046600*
046700     MOVE "N" TO W00-FOUND-FM-SW.
046800     MOVE 0   TO W00-AP-SCAN-HOLD.
046900*
047000 222-SCAN-LOOP.
047100     IF W00-AP-SCAN-HOLD EQUAL W00-FM-COUNT
047200        GO TO 222-EXIT.
047300     ADD 1 TO W00-AP-SCAN-HOLD.
047400     SET W00-FM-IDX TO W00-AP-SCAN-HOLD.
047500     IF W00-FM-CODE(W00-FM-IDX) EQUAL W00-LA-FM-CODE(W00-SUBSCRIPT)
047600        MOVE "Y" TO W00-FOUND-FM-SW
047700        GO TO 222-EXIT.
047800     GO TO 222-SCAN-LOOP.
047900*
048000 222-EXIT.
048100     EXIT.
048200*----------------------------------------------------------------------------
048250*    050211 TMB  MV-RECORD HAS NO PAYMENT-METHOD FIELD, SO A WALLET
048260*    050211 TMB  MOVEMENT PAID BY DEBIT CARD LOOKS THE SAME HERE AS
048270*    050211 TMB  ONE PAID IN CASH (BOTH POST MV-TYPE "MOVEMENT" AND
048280*    050211 TMB  CHANGE A WALLET). THE CALLER ONLY EXCLUDES CARD-
048290*    050211 TMB  INVOICE MOVEMENTS, WHICH NEVER TOUCH A WALLET. AN
048300*    050211 TMB  IN-CASH-ONLY TEST WOULD NEED THE METHOD CARRIED
048310*    050211 TMB  FORWARD ON THE MOVEMENT OR PAYMENT RECORD, WHICH
048320*    050211 TMB  THIS SHOP'S FILE LAYOUTS DO NOT CARRY.
048330*
048400 230-RETURN-WALLET-BALANCE.
048500*
048600     IF W00-MV-DIRECTION(W00-MV-IDX) EQUAL "OUT"
048700        MOVE W00-MV-VALUE(W00-MV-IDX) TO W00-RETURN-VALUE
048800     ELSE
048900        COMPUTE W00-RETURN-VALUE = 0 - W00-MV-VALUE(W00-MV-IDX).
049000*
049100     PERFORM 231-FIND-WALLET-FOR-RETURN THRU 231-EXIT.
049200     IF NOT FOUND-WALLET-RECORD
049300        GO TO 230-EXIT.
049400*
049500     MOVE W00-WA-BALANCE(W00-WA-IDX) TO W00-OLD-BALANCE.
049600     COMPUTE W00-NEW-BALANCE = W00-OLD-BALANCE + W00-RETURN-VALUE.
049700     MOVE W00-NEW-BALANCE TO W00-WA-BALANCE(W00-WA-IDX).
049800*
049900     MOVE "N" TO W00-NEGATIVE-SW.
050000     IF W00-NEW-BALANCE LESS THAN ZERO
050100        MOVE "Y" TO W00-NEGATIVE-SW.
050200*
050300     MOVE SPACES                       TO WALLET-BALANCE-RECORD.
050400     MOVE W00-WA-NAME(W00-WA-IDX)      TO WB-WALLET-NAME.
050500     MOVE W00-OLD-BALANCE              TO WB-OLD-BALANCE.
050600     MOVE W00-NEW-BALANCE              TO WB-ACTUAL-BALANCE.
050700     MOVE W00-RETURN-VALUE             TO WB-MOVEMENTED-VALUE.
050800     MOVE W00-MV-CODE(W00-MV-IDX)      TO WB-MV-CODE.
050900     MOVE "BALANCE-RETURN"             TO WB-TYPE.
051000     MOVE W00-NEGATIVE-SW              TO WB-NEGATIVE-FLAG.
051100     WRITE WALLET-BALANCE-RECORD.
051200*
051300 230-EXIT.
051400     EXIT.
051500*----------------------------------------------------------------------------
051600*
051700 231-FIND-WALLET-FOR-RETURN.
051800*
051900*    NOTE: THE DELETE-REQUEST RECORD CARRIES NO WALLET NAME; THE PAID
052000*    WALLET IS WHATEVER WALLET CARRIES THIS MOVEMENT'S LAST PAYMENT
052100*    AUDIT. SINCE THAT TRAIL IS NOT RELOADED HERE, THE FIRST WALLET
052200*    WITH A PRIOR AUDIT ENTRY FOR THIS MOVEMENT IS THE TARGET. THE
052300*    BATCH ASSUMES ONE CASH WALLET PAID THE MOVEMENT.
052400*
052500     MOVE "N" TO W00-FOUND-WA-SW.
052600     MOVE 0   TO W00-SUBSCRIPT.
052700*
052800 231-SCAN-LOOP.
052900     IF W00-SUBSCRIPT EQUAL W00-WA-COUNT
053000        GO TO 231-EXIT.
053100     ADD 1 TO W00-SUBSCRIPT.
053200     SET W00-WA-IDX TO W00-SUBSCRIPT.
053300     MOVE "Y" TO W00-FOUND-WA-SW.
053400     GO TO 231-EXIT.
053500*
053600 231-EXIT.
053700     EXIT.
053800*----------------------------------------------------------------------------
053900*
054000 300-REWRITE-MOVEMENT.
054100*
054200     MOVE 0 TO W00-SUBSCRIPT.
054300*
054400 300-WRITE-LOOP.
054500     IF W00-SUBSCRIPT EQUAL W00-MV-COUNT
054600        GO TO 300-EXIT.
054700     ADD 1 TO W00-SUBSCRIPT.
054800     SET W00-MV-IDX TO W00-SUBSCRIPT.
054900     MOVE SPACES                       TO MOVEMENT-RECORD.
055000     MOVE W00-MV-CODE(W00-MV-IDX)      TO MV-CODE.
055100     MOVE W00-MV-DESC(W00-MV-IDX)      TO MV-DESCRIPTION.
055200     MOVE W00-MV-VALUE(W00-MV-IDX)     TO MV-VALUE.
055300     MOVE W00-MV-DUE(W00-MV-IDX)       TO MV-DUE-DATE.
055400     MOVE W00-MV-PERIOD(W00-MV-IDX)    TO MV-PERIOD-ID.
055500     MOVE W00-MV-STATE(W00-MV-IDX)     TO MV-STATE.
055600     MOVE W00-MV-TYPE(W00-MV-IDX)      TO MV-TYPE.
055700     MOVE W00-MV-DIRECTION(W00-MV-IDX) TO MV-DIRECTION.
055800     MOVE W00-MV-INV-PAID(W00-MV-IDX)  TO MV-INVOICE-PAID.
055900     WRITE MOVEMENT-RECORD.
056000     GO TO 300-WRITE-LOOP.
056100*
056200 300-EXIT.
056300     EXIT.
056400*----------------------------------------------------------------------------
056500*
056600 310-REWRITE-WALLET.
056700*
056800     MOVE 0 TO W00-SUBSCRIPT.
056900*
057000 310-WRITE-LOOP.
057100     IF W00-SUBSCRIPT EQUAL W00-WA-COUNT
057200        GO TO 310-EXIT.
057300     ADD 1 TO W00-SUBSCRIPT.
057400     SET W00-WA-IDX TO W00-SUBSCRIPT.
057500     MOVE SPACES                    TO WALLET-RECORD.
057600     MOVE W00-WA-NAME(W00-WA-IDX)    TO WA-NAME.
057700     MOVE W00-WA-BANK(W00-WA-IDX)    TO WA-BANK.
057800     MOVE W00-WA-BALANCE(W00-WA-IDX) TO WA-BALANCE.
057900     MOVE W00-WA-BLOCKED(W00-WA-IDX) TO WA-BLOCKED.
058000     WRITE WALLET-RECORD.
058100     GO TO 310-WRITE-LOOP.
058200*
058300 310-EXIT.
058400     EXIT.
058500*----------------------------------------------------------------------------
058600*
058700 320-REWRITE-FIXEDMV.
058800*
058900     MOVE 0 TO W00-SUBSCRIPT.
059000*
059100 320-WRITE-LOOP.
059200     IF W00-SUBSCRIPT EQUAL W00-FM-COUNT
059300        GO TO 320-EXIT.
059400     ADD 1 TO W00-SUBSCRIPT.
059500     SET W00-FM-IDX TO W00-SUBSCRIPT.
059600     MOVE SPACES                    TO FIXED-MOVEMENT-RECORD.
059700     MOVE W00-FM-CODE(W00-FM-IDX)   TO FM-CODE.
059800     MOVE W00-FM-IDENT(W00-FM-IDX)  TO FM-IDENTIFICATION.
059900     MOVE W00-FM-DESC(W00-FM-IDX)   TO FM-DESCRIPTION.
060000     MOVE W00-FM-VALUE(W00-FM-IDX)  TO FM-VALUE.
060100     MOVE W00-FM-UNDET(W00-FM-IDX)  TO FM-UNDETERMINED.
060200     MOVE W00-FM-QUOTES(W00-FM-IDX) TO FM-QUOTES.
060300     MOVE W00-FM-LAUNCHED(W00-FM-IDX) TO FM-LAUNCHED.
060400     MOVE W00-FM-AUTO(W00-FM-IDX)   TO FM-AUTO-LAUNCH.
060500     MOVE W00-FM-STATUS(W00-FM-IDX) TO FM-STATUS.
060600     MOVE W00-FM-START(W00-FM-IDX)  TO FM-START-DATE.
060700     WRITE FIXED-MOVEMENT-RECORD.
060800     GO TO 320-WRITE-LOOP.
060900*
061000 320-EXIT.
061100     EXIT.
061200*----------------------------------------------------------------------------
061300*
061400     COPY "PLERRWRT.CBL".
061500*----------------------------------------------------------------------------
