000100*
000200*    FDWALBAL.CBL   -  Record layout of the WALLETBL audit file.
000300*    One record is written for every balance change (PAYMENT, REVENUE
000400*    or BALANCE-RETURN).
000500*
000600     FD  WALLET-BALANCE-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  WALLET-BALANCE-RECORD.
000900         05  WB-WALLET-NAME           PIC X(45).
001000         05  WB-OLD-BALANCE           PIC S9(11)V99.
001100         05  WB-ACTUAL-BALANCE        PIC S9(11)V99.
001200         05  WB-MOVEMENTED-VALUE      PIC S9(11)V99.
001300         05  WB-MV-CODE               PIC X(08).
001400         05  WB-TYPE                  PIC X(14).
001500         05  WB-NEGATIVE-FLAG         PIC X(01).
001600         05  FILLER                   PIC X(12).
