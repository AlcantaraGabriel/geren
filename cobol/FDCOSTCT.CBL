000100*
000200*    FDCOSTCT.CBL   -  Record layout of the COST-CENTER master.
000300*    One record per budget envelope owner; CC-NAME is the primary key.
000400*
000500     FD  COST-CENTER-FILE
000600         LABEL RECORDS ARE STANDARD.
000700     01  COST-CENTER-RECORD.
000800         05  CC-NAME                  PIC X(45).
000900         05  CC-PARENT-NAME           PIC X(45).
001000         05  CC-REVENUES-BUDGET       PIC S9(11)V99.
001100         05  CC-EXPENSES-BUDGET       PIC S9(11)V99.
001200         05  CC-BLOCKED               PIC X(01).
001300         05  FILLER                   PIC X(28).
