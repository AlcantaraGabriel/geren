000100*
000200*    SLFIXEDM.CBL   -  FILE-CONTROL entry for the FIXED-MOVEMENT
000300*    master.  Loaded whole into W00-FIXED-MVMT-TABLE; rewritten
000400*    sequentially at close by both the launch engine and the deletion
000500*    engine (which re-opens a series when its last quote is deleted).
000600*
000700     SELECT FIXED-MOVEMENT-FILE
000800            ASSIGN TO "FIXEDMV"
000900            ORGANIZATION IS LINE SEQUENTIAL.
