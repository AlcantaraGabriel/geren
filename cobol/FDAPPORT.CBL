000100*
000200*    FDAPPORT.CBL   -  Record layout of the APPORTIONMENT file.
000300*
000400     FD  APPORTIONMENT-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  APPORTIONMENT-RECORD.
000700         05  AP-CODE                  PIC X(08).
000800         05  AP-MV-CODE               PIC X(08).
000900         05  AP-CC-NAME               PIC X(45).
001000         05  AP-MC-NAME               PIC X(45).
001100         05  AP-MC-TYPE               PIC X(03).
001200         05  AP-VALUE                 PIC S9(11)V99.
