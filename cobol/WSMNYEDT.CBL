000100*
000200*    WSMNYEDT.CBL   -  WORKING-STORAGE to be used by PLMNYEDT.CBL.
000300*
000400*-------------------------------------------------------------------
000500*    Variable received from the calling program:
000600*       W00-MONEY-EDIT-IN   ---  signed S9(11)V99 amount to edit
000700*    Variable returned to the calling program:
000800*       W00-MONEY-EDIT-OUT  ---  ZZZ,ZZZ,ZZ9.99- edited amount
000900*-------------------------------------------------------------------
001000*
001100     77  W00-MONEY-EDIT-IN            PIC S9(11)V99.
001200     77  W00-MONEY-EDIT-OUT           PIC ZZZ,ZZZ,ZZ9.99-.
