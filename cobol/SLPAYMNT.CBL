000100*
000200*    SLPAYMNT.CBL   -  FILE-CONTROL entry for the PAYMENT file.
000300*
000400     SELECT PAYMENT-FILE
000500            ASSIGN TO "PAYMENT"
000600            ORGANIZATION IS LINE SEQUENTIAL.
