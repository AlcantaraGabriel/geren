000100*
000200*    SLLAUNCH.CBL   -  FILE-CONTROL entry for the LAUNCH file (output
000300*    of the launch engine, read as a table by the deletion engine to
000400*    find the last quote of a series).
000500*
000600     SELECT LAUNCH-FILE
000700            ASSIGN TO "LAUNCH"
000800            ORGANIZATION IS LINE SEQUENTIAL.
